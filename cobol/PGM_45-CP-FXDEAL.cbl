000100*    FXDEAL                                                               
000200*************************************************                         
000300*    LAYOUT  TRANSACCION DE CAMBIO (FX)         *                         
000400*    KC02803.KCFX.TRNDEAL                       *                         
000500*    UNA FILA DEL ARCHIVO DE ENTRADA (CSV)      *                         
000600*    YA PARTIDA, RECORTADA Y VALIDADA EN FORMA  *                         
000700*    ESTRUCTURAL POR EL PARRAFO 2000-PROCESO    *                         
000800*************************************************                         
000900 01  FX-TRANSACCION.                                                      
001000*    IDENTIFICADOR UNICO INFORMADO POR EL                                 
001100*    CLIENTE (dealUniqueId)                                               
001200     03  TRX-DEAL-UNIQUE-ID      PIC X(30).                               
001300*    MONEDA QUE SE VENDE (fromCurrencyIsoCode),                           
001400*    NORMALIZADA A MAYUSCULAS                                             
001500     03  TRX-FROM-CURRENCY-CODE  PIC X(03).                               
001600*    MONEDA QUE SE COMPRA (toCurrencyIsoCode),                            
001700*    NORMALIZADA A MAYUSCULAS                                             
001800     03  TRX-TO-CURRENCY-CODE    PIC X(03).                               
001900*    FECHA/HORA ISO-8601 DE LA OPERACION,                                 
002000*    SE GUARDA TAL CUAL LLEGA (dealTimestamp)                             
002100     03  TRX-DEAL-TIMESTAMP      PIC X(25).                               
002200*    REDEFINE PARA PARTIR EL AAAA-MM-DD DE LA                             
002300*    FECHA/HORA CUANDO HAY QUE EMITIRLA EN EL                             
002400*    LISTADO DE ERRORES                                                   
002500     03  TRX-FECHA-R REDEFINES                                            
002600         TRX-DEAL-TIMESTAMP.                                              
002700         05  TRX-FEC-ANIO        PIC X(04).                               
002800         05  FILLER              PIC X(01).                               
002900         05  TRX-FEC-MES         PIC X(02).                               
003000         05  FILLER              PIC X(01).                               
003100         05  TRX-FEC-DIA         PIC X(02).                               
003200         05  FILLER              PIC X(15).                               
003300*    IMPORTE DE LA OPERACION (dealAmount),                                
003400*    EMPACADO IGUAL QUE EN EL MAESTRO (KCFX.MAEDEAL)                      
003600     03  TRX-DEAL-AMOUNT         PIC S9(15)V9(04) COMP-3.                 
003800     03  FILLER                  PIC X(09)                                
003900         VALUE SPACES.                                                    
