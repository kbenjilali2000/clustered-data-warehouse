000100*    FXWRK                                                                
000200*************************************************                         
000300*    AREAS DE TRABAJO DEL JOB PGMFXCAF          *                         
000400*    TABLAS EN MEMORIA PARA LAS TRANSACCIONES   *                         
000500*    YA PARTIDAS, PARA EL MAESTRO LEIDO DE      *                         
000600*    DDFXMAI Y PARA LOS ERRORES A LISTAR, MAS   *                         
000700*    EL RESUMEN FINAL DE LA CORRIDA             *                         
000800*************************************************                         
000900*    TABLA DE TRANSACCIONES DEL CSV YA PARTIDAS                           
001000*    Y VALIDADAS ESTRUCTURALMENTE (COPY FXDEAL                            
001100*    REPETIDO WS-FX-MAX-FILAS VECES)                                      
001200 01  FX-TAB-TRANS.                                                        
001300*    CONTADOR DE FILAS OCUPADAS EN TT-FILA -                              
001400*    TAMBIEN SIRVE DE LIMITE SUPERIOR PARA LOS                            
001500*    PERFORM VARYING QUE RECORREN LA TABLA                                
001600     03  WS-FX-TOT-TRANS     PIC 9(06) COMP                               
001700         VALUE ZEROS.                                                     
001800     03  TT-FILA OCCURS 500 TIMES                                         
001900         INDEXED BY TT-IDX.                                               
002000*    ID DE LA OPERACION TAL COMO VINO EN EL CSV                           
002100         05  TT-DEAL-UNIQUE-ID     PIC X(30).                             
002200*    MONEDA ORIGEN, YA EN MAYUSCULAS                                      
002300         05  TT-FROM-CURRENCY-CODE PIC X(03).                             
002400*    MONEDA DESTINO, YA EN MAYUSCULAS                                     
002500         05  TT-TO-CURRENCY-CODE   PIC X(03).                             
002600*    FECHA/HORA ISO-8601, YA VALIDADA EN FORMA                            
002700         05  TT-DEAL-TIMESTAMP     PIC X(25).                             
002800*    IMPORTE CONVERTIDO A NUMERICO, 4 DECIMALES                           
002900         05  TT-DEAL-AMOUNT        PIC S9(15)V9(04) COMP-3.               
003000         05  FILLER                PIC X(09).                             
003100*    TABLA DEL MAESTRO LEIDO DESDE DDFXMAI, UNA                           
003200*    FILA POR CADA OPERACION YA EXISTENTE, PARA                           
003300*    BUSCAR DUPLICADOS Y PARA RE-GRABAR DDFXMAO                           
003400 01  FX-TAB-MAESTRO.                                                      
003500     03  WS-FX-TOT-MAESTRO   PIC 9(06) COMP                               
003600         VALUE ZEROS.                                                     
003700     03  TM-FILA OCCURS 500 TIMES                                         
003800         INDEXED BY TM-IDX.                                               
003900         05  TM-DATOS.                                                    
004000*    CORRELATIVO INTERNO DEL MAESTRO KCFX                                 
004100             07  TM-DEAL-ID            PIC 9(09).                         
004200*    ID DE LA OPERACION (CLAVE DE NEGOCIO, VIENE                          
004300*    DEL CSV Y SE USA PARA DETECTAR DUPLICADOS)                           
004400             07  TM-DEAL-UNIQUE-ID     PIC X(30).                         
004500             07  TM-FROM-CURRENCY-CODE PIC X(03).                         
004600             07  TM-TO-CURRENCY-CODE   PIC X(03).                         
004700             07  TM-DEAL-TIMESTAMP     PIC X(25).                         
004800             07  TM-DEAL-AMOUNT        PIC S9(15)V9(04) COMP-3.           
004900*    FECHA/HORA DE PROCESO DE LA CORRIDA QUE                              
005000*    GRABO ESTA FILA (LK-FECHA-PROCESO)                                   
005100             07  TM-CREATED-AT         PIC X(25).                         
005200*    REDEFINE DE LA FILA DEL MAESTRO PARA                                 
005300*    COMPONER RAPIDO LA LINEA DEL LISTADO                                 
005400*    DE DUPLICADOS SIN TOCAR LOS CAMPOS                                   
005500         05  TM-FILA-R REDEFINES                                          
005600*    DE AQUI EN ADELANTE LA VISTA PLANA SOLO                              
005700*    SEPARA CLAVE (PRIMEROS 9 BYTES, EL DEAL-ID)                          
005800*    DEL RESTO DEL REGISTRO (85 BYTES), SIN                               
005900*    ABRIR CAMPO POR CAMPO                                                
006000             TM-DATOS.                                                    
006100             07  TM-CLAVE-R        PIC X(09).                             
006200             07  FILLER            PIC X(85).                             
006300*    TABLA DE ERRORES A INFORMAR EN EL                                    
006400*    LISTADO DDFXLST (PARSEO O VALIDACION)                                
006500 01  FX-TAB-ERROR.                                                        
006600     03  WS-FX-TOT-ERROR     PIC 9(06) COMP                               
006700         VALUE ZEROS.                                                     
006800     03  TE-FILA OCCURS 500 TIMES                                         
006900         INDEXED BY TE-IDX.                                               
007000*    NUMERO DE FILA DEL CSV QUE PRODUJO EL ERROR                          
007100         05  TE-ROW-INDEX          PIC 9(06).                             
007200*    ID DE LA OPERACION RECHAZADA, SI SE ALCANZO                          
007300*    A RECORTAR ANTES DEL RECHAZO                                         
007400         05  TE-DEAL-UNIQUE-ID     PIC X(30).                             
007500*    MOTIVO DEL RECHAZO, MISMO TEXTO QUE IMPRIME                          
007600*    9200-IMPRIMIR-ERROR-I EN EL LISTADO                                  
007700         05  TE-MENSAJE            PIC X(80).                             
007800         05  FILLER                PIC X(04).                             
007900*    RESUMEN FINAL DE LA CORRIDA, SE ARMA EN                              
008000*    9000-INFORME-I Y SE IMPRIME EN DDFXLST                               
008100 01  FX-RESUMEN.                                                          
008200     03  RES-DATOS.                                                       
008300*    TOTAL DE FILAS DE DATOS LEIDAS DEL CSV                               
008400         05  RES-TOTAL-ROWS      PIC 9(06).                               
008500*    FILAS QUE PASARON TODOS LOS CHEQUEOS Y                               
008600*    QUEDARON GRABADAS EN DDFXMAO                                         
008700         05  RES-IMPORTED-COUNT  PIC 9(06).                               
008800*    FILAS RECHAZADAS POR FORMA O POR REGLA                               
008900*    DE NEGOCIO (NO CUENTA LAS DUPLICADAS)                                
009000         05  RES-INVALID-COUNT   PIC 9(06).                               
009100*    FILAS RECHAZADAS SOLO POR VENIR REPETIDAS                            
009200         05  RES-DUPLICATE-COUNT PIC 9(06).                               
009300         05  FILLER              PIC X(10)                                
009400             VALUE SPACES.                                                
009500*    REDEFINE DEL RESUMEN EN UNA SOLA LINEA                               
009600*    PLANA, PARA CUANDO SE QUIERA VOLCAR A                                
009700*    UN MENSAJE DE CONSOLA EN VEZ DE AL                                   
009800*    LISTADO DDFXLST                                                      
009900     03  FX-RESUMEN-R REDEFINES                                           
010000         RES-DATOS.                                                       
010100*    MISMO VALOR QUE RES-TOTAL-ROWS, VISTO COMO                           
010200*    LOS PRIMEROS 6 BYTES DEL GRUPO PLANO                                 
010300         05  RR-TOTAL-ROWS   PIC 9(06).                                   
010400*    LOS TRES CONTADORES RESTANTES MAS EL FILLER,                         
010500*    SIN ABRIR, PARA UN DISPLAY DE UNA SOLA LINEA                         
010600         05  RR-RESTO        PIC X(28).                                   
