000100*    PGMVALFE                                                             
000200*************************************************                         
000300*    PROGRAMA     : PGMVALFE                    *                         
000400*    SISTEMA      : KCFX - CAMBIO DE DIVISAS     *                        
000500*    FUNCION      : VALIDA LA FORMA DE UNA       *                        
000600*                   FECHA/HORA ISO-8601 QUE      *                        
000700*                   LLEGA COMO TEXTO DESDE EL    *                        
000800*                   CSV DE OPERACIONES, SIN      *                        
000900*                   CALCULAR FECHAS - SOLO       *                        
001000*                   REVISA POSICIONES Y DIGITOS  *                        
001100*    LLAMADO POR  : PGMFXCAF (PARRAFO            *                        
001200*                   2400-VALIDAR-FECHA-I)        *                        
001300*************************************************                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    PGMVALFE.                                                 
001600 AUTHOR.        R GUTIERREZ.                                              
001700 INSTALLATION.  KCFX - CAMBIO DE DIVISAS.                                 
001800 DATE-WRITTEN.  ENERO 1986.                                               
001900 DATE-COMPILED.                                                           
002000 SECURITY.      CONFIDENCIAL - USO INTERNO KCFX.                          
002100*************************************************                         
002200*    BITACORA DE CAMBIOS                        *                         
002300*************************************************                         
002400*    ENE-1986  RGU  PE-0231  PRIMERA VERSION,                             
002500*              VALIDA SOLO AAAA-MM-DD.                                    
002600*    JUN-1987  RGU  PE-0255  SE AGREGA LA PARTE                           
002700*              DE HORA HH:MM:SS.                                          
002800*    MAR-1989  LTO  PE-0318  SE ACEPTA SUFIJO Z                           
002900*              (HORA UTC) AL FINAL DEL TEXTO.                             
003000*    OCT-1991  LTO  PE-0402  SE ACEPTA OFFSET                             
003100*              +HH:MM O -HH:MM EN VEZ DE LA Z.                            
003200*    FEB-1994  MVR  PE-0470  SE AGREGA CHEQUEO                            
003300*              DE RANGO DEL MES (01-12) Y DEL                             
003400*              DIA (01-31), NO VALIDA FEBRERO                             
003500*              NI MESES DE 30.                                            
003600*    AGO-1995  MVR  PE-0498  SE AGREGA CHEQUEO                            
003700*              DE RANGO DE HORA (00-23).                                  
003800*    DIC-1998  CSO  PE-0560  AJUSTE DE SIGLO -                            
003900*              SE REVISA QUE LOS 4 DIGITOS DEL                            
004000*              ANIO SEAN NUMERICOS, PARA EL                               
004100*              CAMBIO DE SIGLO DEL 2000.                                  
004200*    FEB-1999  CSO  PE-0561  PRUEBAS ADICIONALES                          
004300*              DE PASO DE SIGLO, SIN CAMBIOS DE                           
004400*              CODIGO - SOLO SE DEJA CONSTANCIA.                          
004500*    JUL-2003  DAP  PE-0689  SE CORRIGE VALIDA-                           
004600*              CION QUE AVISABA FECHA VALIDA                              
004700*              CUANDO EL SEPARADOR "T" VENIA EN                           
004800*              MINUSCULA.                                                 
004900*    MAY-2007  DAP  PE-0745  SE AGREGA CHEQUEO                            
005000*              DE RANGO DE MINUTOS Y SEGUNDOS                             
005100*              (00-59).                                                   
005200*    SEP-2011  DAP  PE-0811  SE REVISA QUE EL                             
005300*              OFFSET +HH:MM TRAIGA DOS PUNTOS                            
005400*              EN LA POSICION CORRECTA, NO SOLO                           
005500*              QUE LAS HORAS/MINUTOS SEAN NUMERICOS.                      
005600*    MAR-2015  MVI  PE-0902  SE DOCUMENTA QUE ESTA                        
005700*              RUTINA NO CALCULA FECHAS CALENDARIO                        
005800*              REALES (NO DETECTA 31 DE FEBRERO NI                        
005900*              ANIOS BISIESTOS) - SOLO FORMA.                             
006000*    JUN-2020  LTO  PE-0975  SE AGREGA ESTE                               
006100*              COMENTARIO DE BITACORA TRAS REVISION                       
006200*              DE AUDITORIA INTERNA, SIN CAMBIO DE                        
006300*              LOGICA.                                                    
006400*************************************************                         
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER. IBM-370.                                                
006800 OBJECT-COMPUTER. IBM-370.                                                
006900 SPECIAL-NAMES.                                                           
007000     C01 IS TOP-OF-FORM.                                                  
007100 DATA DIVISION.                                                           
007200 WORKING-STORAGE SECTION.                                                 
007300*    AREA DE TRABAJO CHICA, USADA SOLO ADENTRO DE                         
007400*    ESTA RUTINA - NO VIAJA DE VUELTA AL LLAMADOR                         
007500 01  WS-VALFE-AREA.                                                       
007600*    LARGO EFECTIVO DEL TEXTO RECIBIDO, DE USO                            
007700*    FUTURO - NO SE OCUPA EN LA VALIDACION ACTUAL                         
007800     03  WS-VF-LARGO         PIC 9(02) COMP.                              
007900*    SUBINDICE DE USO FUTURO, RESERVADO PARA SI                           
008000*    ALGUN DIA SE AGREGA UN RECORRIDO POR TABLA                           
008100     03  WS-VF-SUBI          PIC 9(02) COMP.                              
008200*    SWITCH DE RESULTADO - 'S' VALIDA, 'N' INVALIDA,                      
008300*    ARRANCA EN 'S' Y SOLO 0200/0300 LO APAGAN                            
008400     03  WS-VF-OK            PIC X(01)                                    
008500         VALUE 'S'.                                                       
008600         88  WS-VF-ES-VALIDA VALUE 'S'.                                   
008700         88  WS-VF-NO-VALIDA VALUE 'N'.                                   
008800*    COPIA DE TRABAJO DEL TEXTO RECIBIDO POR                              
008900*    PARAMETRO, PARA PODER REDEFINIRLA ABAJO                              
009000*    (LA LINKAGE SECTION NO SE REDEFINE AQUI)                             
009100 01  WS-VF-TEXTO             PIC X(25).                                   
009200*    REDEFINE DEL TEXTO RECIBIDO PARA PROBAR                              
009300*    POSICION POR POSICION LOS SEPARADORES Y                              
009400*    LOS BLOQUES NUMERICOS DE LA FECHA/HORA                               
009500 01  WS-VF-TEXTO-R REDEFINES                                              
009600     WS-VF-TEXTO.                                                         
009700     03  WS-VF-ANIO          PIC X(04).                                   
009800     03  WS-VF-GUION-1       PIC X(01).                                   
009900     03  WS-VF-MES           PIC X(02).                                   
010000     03  WS-VF-GUION-2       PIC X(01).                                   
010100     03  WS-VF-DIA           PIC X(02).                                   
010200     03  WS-VF-SEP-T         PIC X(01).                                   
010300     03  WS-VF-HORA          PIC X(02).                                   
010400     03  WS-VF-DOSP-1        PIC X(01).                                   
010500     03  WS-VF-MINUTO        PIC X(02).                                   
010600     03  WS-VF-DOSP-2        PIC X(01).                                   
010700     03  WS-VF-SEGUNDO       PIC X(02).                                   
010800     03  WS-VF-RESTO         PIC X(10).                                   
010900*    LOS CINCO CAMPOS NUMERICOS SIGUIENTES RECIBEN                        
011000*    LA CONVERSION DESDE LOS BLOQUES DE TEXTO DEL                         
011100*    REDEFINE, PARA PODER COMPARAR CONTRA RANGO                           
011200 01  WS-VF-MES-NUM           PIC 9(02).                                   
011300 01  WS-VF-DIA-NUM           PIC 9(02).                                   
011400 01  WS-VF-HORA-NUM          PIC 9(02).                                   
011500 01  WS-VF-MINUTO-NUM        PIC 9(02).                                   
011600 01  WS-VF-SEGUNDO-NUM       PIC 9(02).                                   
011700*    DOS PARAMETROS: EL TEXTO A VALIDAR (ENTRADA)                         
011800*    Y EL RESULTADO S/N (SALIDA) - MISMO CONTRATO                         
011900*    QUE USA PGMFXCAF EN EL CALL DE 2400-VALIDAR-                         
012000*    FECHA-I                                                              
012100 LINKAGE SECTION.                                                         
012200*    TEXTO A VALIDAR, TAL COMO LO RECORTO PGMFXCAF                        
012300 01  LK-FECHA-TEXTO          PIC X(25).                                   
012400*    RESULTADO DE LA VALIDACION - EL LLAMADOR LO                          
012500*    REVISA CON 88-LEVELS PROPIOS (WS-FX-FECHA-                           
012600*    ES-VALIDA EN PGMFXCAF)                                               
012700 01  LK-FECHA-VALIDA         PIC X(01).                                   
012800     88  LK-ES-VALIDA        VALUE 'S'.                                   
012900     88  LK-NO-VALIDA        VALUE 'N'.                                   
013000*    CONTROL GENERAL: INICIALIZA, VALIDA LA FORMA                         
013100*    Y DEJA EL RESULTADO EN LA LINKAGE SECTION -                          
013200*    NO HAY CICLO, LA RUTINA ATIENDE UN SOLO TEXTO                        
013300*    POR CADA CALL                                                        
013400 PROCEDURE DIVISION USING LK-FECHA-TEXTO                                  
013500         LK-FECHA-VALIDA.                                                 
013600*    UN SOLO CALL, UN SOLO TEXTO VALIDADO, SIN                            
013700*    GUARDAR ESTADO ENTRE UNA LLAMADA Y LA SIGUIENTE                      
013800*    (WS-VF-OK SE REINICIA EN 0100-INICIALIZAR-I)                         
013900 0000-CONTROL-I.                                                          
014000     PERFORM 0100-INICIALIZAR-I                                           
014100         THRU 0100-INICIALIZAR-F.                                         
014200     PERFORM 0200-VALIDAR-FORMA-I                                         
014300         THRU 0200-VALIDAR-FORMA-F.                                       
014400     PERFORM 0900-SALIDA-I                                                
014500         THRU 0900-SALIDA-F.                                              
014600     GOBACK.                                                              
014700*    SE COPIA EL PARAMETRO A WS-VF-TEXTO PORQUE EL                        
014800*    REDEFINE DE POSICIONES SE HACE SOBRE EL AREA                         
014900*    DE WORKING-STORAGE, NO SOBRE LA LINKAGE SECTION                      
015000 0100-INICIALIZAR-I.                                                      
015100     MOVE LK-FECHA-TEXTO  TO WS-VF-TEXTO.                                 
015200     SET  WS-VF-ES-VALIDA TO TRUE.                                        
015300 0100-INICIALIZAR-F. EXIT.                                                
015400*    VALIDA LA FORMA GENERAL AAAA-MM-DDTHH:MM:SS                          
015500*    Y EL SUFIJO DE ZONA (Z O +HH:MM / -HH:MM),                           
015600*    SIN CALCULAR FECHAS CALENDARIO REALES                                
015700 0200-VALIDAR-FORMA-I.                                                    
015800*    TEXTO EN BLANCO SE RECHAZA DE UNA, SIN PROBAR                        
015900*    NINGUNA POSICION DEL REDEFINE                                        
016000     IF WS-VF-TEXTO = SPACES                                              
016100         SET WS-VF-NO-VALIDA TO TRUE                                      
016200         GO TO 0200-VALIDAR-FORMA-F                                       
016300     END-IF.                                                              
016400*    LAS 19 POSICIONES FIJAS (AAAA-MM-DDTHH:MM:SS)                        
016500*    SE REVISAN DE UN SOLO GOLPE: LOS BLOQUES                             
016600*    NUMERICOS CON IS NUMERIC, LOS SEPARADORES                            
016700*    (GUIONES, LA T, LOS DOS PUNTOS) POR IGUALDAD                         
016800*    EXACTA CONTRA EL CARACTER QUE LES CORRESPONDE                        
016900     IF WS-VF-ANIO     IS NOT NUMERIC OR                                  
017000        WS-VF-GUION-1  NOT = '-'       OR                                 
017100        WS-VF-MES      IS NOT NUMERIC OR                                  
017200        WS-VF-GUION-2  NOT = '-'       OR                                 
017300        WS-VF-DIA      IS NOT NUMERIC OR                                  
017400        WS-VF-SEP-T    NOT = 'T'       OR                                 
017500        WS-VF-HORA     IS NOT NUMERIC OR                                  
017600        WS-VF-DOSP-1   NOT = ':'       OR                                 
017700        WS-VF-MINUTO   IS NOT NUMERIC OR                                  
017800        WS-VF-DOSP-2   NOT = ':'       OR                                 
017900        WS-VF-SEGUNDO  IS NOT NUMERIC                                     
018000         SET WS-VF-NO-VALIDA TO TRUE                                      
018100         GO TO 0200-VALIDAR-FORMA-F                                       
018200     END-IF.                                                              
018300     MOVE WS-VF-MES     TO WS-VF-MES-NUM.                                 
018400     MOVE WS-VF-DIA     TO WS-VF-DIA-NUM.                                 
018500     MOVE WS-VF-HORA    TO WS-VF-HORA-NUM.                                
018600     MOVE WS-VF-MINUTO  TO WS-VF-MINUTO-NUM.                              
018700     MOVE WS-VF-SEGUNDO TO WS-VF-SEGUNDO-NUM.                             
018800*    CON LA FORMA YA CONFIRMADA, SE CONVIERTEN LOS                        
018900*    BLOQUES DE TEXTO A NUMERICO Y SE REVISA QUE                          
019000*    CADA UNO CAIGA DENTRO DE SU RANGO CALENDARIO -                       
019100*    NO SE VALIDA QUE EL DIA EXISTA PARA ESE MES                          
019200*    EN PARTICULAR (EJ. 31 DE ABRIL PASA ESTE                             
019300*    CHEQUEO, SOLO SE RECHAZA SI EL DIA ES > 31)                          
019400     IF WS-VF-MES-NUM    < 01            OR                               
019500        WS-VF-MES-NUM    > 12            OR                               
019600        WS-VF-DIA-NUM    < 01            OR                               
019700        WS-VF-DIA-NUM    > 31            OR                               
019800        WS-VF-HORA-NUM   > 23            OR                               
019900        WS-VF-MINUTO-NUM > 59            OR                               
020000        WS-VF-SEGUNDO-NUM > 59                                            
020100         SET WS-VF-NO-VALIDA TO TRUE                                      
020200         GO TO 0200-VALIDAR-FORMA-F                                       
020300     END-IF.                                                              
020400     PERFORM 0300-VALIDAR-ZONA-I                                          
020500         THRU 0300-VALIDAR-ZONA-F.                                        
020600 0200-VALIDAR-FORMA-F. EXIT.                                              
020700*    EL RESTO DEBE SER "Z" SEGUIDO DE BLANCOS,                            
020800*    O UN OFFSET +HH:MM / -HH:MM SEGUIDO DE                               
020900*    BLANCOS - CUALQUIER OTRA COSA ES INVALIDA                            
021000 0300-VALIDAR-ZONA-I.                                                     
021100*    PRIMERA FORMA ACEPTADA: SUFIJO Z (HORA UTC)                          
021200*    SEGUIDO DE PUROS BLANCOS HASTA EL FINAL                              
021300     IF WS-VF-RESTO(1:1) = 'Z' AND                                        
021400        WS-VF-RESTO(2:9) = SPACES                                         
021500         GO TO 0300-VALIDAR-ZONA-F                                        
021600     END-IF.                                                              
021700*    SEGUNDA FORMA ACEPTADA: OFFSET +HH:MM O                              
021800*    -HH:MM, TAMBIEN SEGUIDO DE PUROS BLANCOS                             
021900     IF (WS-VF-RESTO(1:1) = '+' OR                                        
022000         WS-VF-RESTO(1:1) = '-')   AND                                    
022100        WS-VF-RESTO(2:2) IS NUMERIC AND                                   
022200        WS-VF-RESTO(4:1) = ':'      AND                                   
022300        WS-VF-RESTO(5:2) IS NUMERIC AND                                   
022400        WS-VF-RESTO(7:4) = SPACES                                         
022500         GO TO 0300-VALIDAR-ZONA-F                                        
022600     END-IF.                                                              
022700*    NI LA Z NI EL OFFSET CALZARON - SE RECHAZA                           
022800     SET WS-VF-NO-VALIDA TO TRUE.                                         
022900 0300-VALIDAR-ZONA-F. EXIT.                                               
023000*    TRASLADA EL RESULTADO INTERNO (WS-VF-OK) AL                          
023100*    PARAMETRO DE SALIDA (LK-FECHA-VALIDA) - ESTE                         
023200*    ES EL UNICO PARRAFO QUE TOCA LA LINKAGE SECTION                      
023300*    DE SALIDA                                                            
023400 0900-SALIDA-I.                                                           
023500     IF WS-VF-ES-VALIDA                                                   
023600         SET LK-ES-VALIDA TO TRUE                                         
023700     ELSE                                                                 
023800         SET LK-NO-VALIDA TO TRUE                                         
023900     END-IF.                                                              
024000 0900-SALIDA-F. EXIT.                                                     
