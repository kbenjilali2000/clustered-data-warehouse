000100*    FXMAST                                                               
000200*************************************************                         
000300*    LAYOUT  MAESTRO DE OPERACIONES DE CAMBIO   *                         
000400*    KC02803.KCFX.MAEDEAL  -  LARGO 110 BYTES   *                         
000500*    AREA DE TRABAJO PARA ARMAR UN REGISTRO     *                         
000600*    ANTES DE GRABARLO EN TABLA O EN DDFXMAO    *                         
000700*************************************************                         
000800 01  FX-REG-MAESTRO.                                                      
000900*    CLAVE SUBROGADA, ASIGNADA AL GRABAR                                  
001000*    (1, 2, 3... CONTINUANDO DESDE LA MAS ALTA                            
001100*    YA EXISTENTE EN DDFXMAI)                                             
001200     03  MAE-DEAL-ID             PIC 9(09).                               
001300*    CLAVE DE NEGOCIO, UNICA EN TODO EL MAESTRO                           
001400     03  MAE-DEAL-UNIQUE-ID      PIC X(30).                               
001500     03  MAE-FROM-CURRENCY-CODE  PIC X(03).                               
001600     03  MAE-TO-CURRENCY-CODE    PIC X(03).                               
001700     03  MAE-DEAL-TIMESTAMP      PIC X(25).                               
001800     03  MAE-DEAL-AMOUNT         PIC S9(15)V9(04) COMP-3.                 
002000*    FECHA/HORA DE PROCESO EN QUE SE GRABO,                               
002100*    INFORMADA POR PARAMETRO DE EJECUCION                                 
002200*    (LK-FECHA-PROCESO), NUNCA POR RELOJ DEL                              
002300*    SISTEMA, PARA QUE LA CORRIDA SEA REPETIBLE                           
002400     03  MAE-CREATED-AT          PIC X(25).                               
002500*    REDEFINE DE SOLO LECTURA PARA VALIDAR POR                            
002600*    PANTALLA EL SIGLO DE MAE-CREATED-AT                                  
002700     03  MAE-CREADO-R REDEFINES                                           
002800         MAE-CREATED-AT.                                                  
002900         05  MAE-CREADO-SIGLO    PIC X(02).                               
003000         05  FILLER              PIC X(23).                               
003100*    RELLENO DEL REGISTRO, POR SI MAS ADELANTE                            
003200*    SE AGREGA UN CAMPO NUEVO AL MAESTRO SIN                              
003300*    TENER QUE CORRER EL LAYOUT DE DDFXMAI/DDFXMAO                        
003400     03  FILLER                  PIC X(05)                                
003500         VALUE SPACES.                                                    
