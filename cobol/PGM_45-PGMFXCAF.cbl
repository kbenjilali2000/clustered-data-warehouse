000100*    PGMFXCAF                                                             
000200*************************************************                         
000300*    PROGRAMA     : PGMFXCAF                    *                         
000400*    SISTEMA      : KCFX - CAMBIO DE DIVISAS     *                        
000500*    FUNCION      : CARGA MASIVA DE OPERACIONES  *                        
000600*                   DE CAMBIO (FX) DESDE UN      *                        
000700*                   ARCHIVO DE TEXTO TIPO CSV,   *                        
000800*                   CONTRA EL MAESTRO KCFX.      *                        
000900*                   MAEDEAL - VALIDA CAMPO A     *                        
001000*                   CAMPO, DESCARTA DUPLICADOS   *                        
001100*                   Y EMITE UN LISTADO CON LOS   *                        
001200*                   ERRORES Y EL RESUMEN FINAL   *                        
001300*    ARCHIVOS     : DDFXTRN (ENTRADA, CSV)       *                        
001400*                   DDFXMAI (MAESTRO, ENTRADA)   *                        
001500*                   DDFXMAO (MAESTRO, SALIDA)    *                        
001600*                   DDFXLST (LISTADO DE SALIDA)  *                        
001700*    LLAMA A      : PGMVALFE (VALIDA FORMA DE    *                        
001800*                   LA FECHA/HORA ISO-8601)      *                        
001900*************************************************                         
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID.    PGMFXCAF.                                                 
002200 AUTHOR.        M VILLARROEL.                                             
002300 INSTALLATION.  KCFX - CAMBIO DE DIVISAS.                                 
002400 DATE-WRITTEN.  MARZO 1988.                                               
002500 DATE-COMPILED.                                                           
002600 SECURITY.      CONFIDENCIAL - USO INTERNO KCFX.                          
002700*************************************************                         
002800*    BITACORA DE CAMBIOS                        *                         
002900*************************************************                         
003000*    MAR-1988  MVI  PE-0351  PRIMERA VERSION.                             
003100*              LEE DDFXTRN, VALIDA MONEDA Y                               
003200*              FECHA, GRABA DDFXMAO.                                      
003300*    SEP-1988  MVI  PE-0360  SE AGREGA EL                                 
003400*              CONTROL DE DUPLICADOS CONTRA                               
003500*              EL MAESTRO DDFXMAI.                                        
003600*    JUN-1989  MVI  PE-0372  SE AGREGA EL CHEQUEO                         
003700*              DE QUE EL CAMPO DEAL-UNIQUE-ID NO                          
003800*              VENGA EN BLANCO ANTES DE ARMAR LA                          
003900*              TRANSACCION (ANTES SOLO SE VALIDABA                        
004000*              AL MOMENTO DE GRABAR EL MAESTRO).                          
004100*    ABR-1990  LTO  PE-0410  SE AGREGA EL                                 
004200*              LISTADO DE ERRORES POR DDFXLST,                            
004300*              ANTES SOLO SE MOSTRABA POR                                 
004400*              PANTALLA.                                                  
004500*    ENE-1991  LTO  PE-0398  SE CORRIGE EL RECORTE                        
004600*              DE BLANCOS A LA IZQUIERDA CUANDO                           
004700*              EL CAMPO VIENE COMPLETAMENTE EN                            
004800*              BLANCO (PRODUCIA UN SUBSCRIPT FUERA                        
004900*              DE RANGO EN LA VERSION ANTERIOR).                          
005000*    NOV-1992  LTO  PE-0455  SE VALIDA QUE                                
005100*              FROM-CURRENCY SEA DISTINTA DE                              
005200*              TO-CURRENCY.                                               
005300*    AGO-1993  LTO  PE-0441  SE AMPLIA EL LARGO                           
005400*              DEL CAMPO DE FECHA/HORA DE 20 A 25                         
005500*              POSICIONES PARA ADMITIR EL SUFIJO                          
005600*              DE ZONA HORARIA (Z U OFFSET).                              
005700*    JUL-1994  CSO  PE-0481  SE AGREGA EL                                 
005800*              CHEQUEO DE FORMA DEL IMPORTE                               
005900*              (SIGNO Y PUNTO DECIMAL).                                   
006000*    MAY-1995  CSO  PE-0471  SE ESTANDARIZA EL                            
006100*              MENSAJE DE ERROR DE CADA REGLA DE                          
006200*              NEGOCIO PARA QUE CALCE CON EL                              
006300*              TEXTO QUE ESPERA EL LISTADO DDFXLST                        
006400*              DE LA NUEVA VERSION DEL MANUAL.                            
006500*    FEB-1996  CSO  PE-0502  LA FECHA/HORA SE                             
006600*              VALIDA LLAMANDO A LA RUTINA                                
006700*              PGMVALFE EN VEZ DE REPETIR LA                              
006800*              LOGICA EN ESTE PROGRAMA.                                   
006900*    OCT-1997  CSO  PE-0519  SE AGREGA EL CONTADOR                        
007000*              DE DUPLICADOS (RES-DUPLICATE-COUNT)                        
007100*              SEPARADO DEL CONTADOR GENERAL DE                           
007200*              FILAS INVALIDAS, A PEDIDO DE                               
007300*              CONTROL DE OPERACIONES.                                    
007400*    DIC-1998  RGU  PE-0559  AJUSTE DE SIGLO -                            
007500*              SE VERIFICA QUE EL ANIO DE LA                              
007600*              FECHA/HORA VIAJE CON 4 DIGITOS                             
007700*              NUMERICOS PARA EL CAMBIO DE                                
007800*              SIGLO DEL 2000; SIN CAMBIOS EN                             
007900*              EL CALCULO DE CORRELATIVOS.                                
008000*    FEB-1999  RGU  PE-0559  PRUEBAS DE PASO                              
008100*              DE SIGLO SOBRE DDFXMAI/DDFXMAO                             
008200*              SIN NOVEDAD.                                               
008300*    JUL-2000  RGU  PE-0588  SE REVISA TODO EL                            
008400*              PROGRAMA POR EL CIERRE DEL PROYECTO                        
008500*              DE SIGLO - NO SE ENCONTRARON MAS                           
008600*              CAMPOS DE FECHA A 2 DIGITOS.                               
008700*    OCT-2002  DAP  PE-0655  LA FECHA DE PROCESO                          
008800*              (CREATED-AT) SE RECIBE AHORA POR                           
008900*              PARAMETRO DE EJECUCION EN VEZ DE                           
009000*              TOMARSE DE UN CAMPO FIJO, PARA                             
009100*              QUE LA CORRIDA SEA REPETIBLE.                              
009200*    MAR-2003  DAP  PE-0668  SE AGREGA EL CHEQUEO                         
009300*              DE QUE EL IMPORTE NO TRAIGA MAS DE                         
009400*              15 DIGITOS ENTEROS (DESBORDABA LA                          
009500*              PIC DEL CAMPO DE TRABAJO).                                 
009600*    JUN-2005  DAP  PE-0701  SE CORRIGE EL                                
009700*              ARMADO DEL PROXIMO DEAL-ID                                 
009800*              CUANDO DDFXMAI VIENE VACIO.                                
009900*    ENE-2007  DAP  PE-0725  SE AGREGA EL RELLENO                         
010000*              DE CEROS A LA DERECHA DE LA PARTE                          
010100*              DECIMAL DEL IMPORTE CUANDO EL CSV                          
010200*              TRAE MENOS DE 4 DIGITOS DESPUES                            
010300*              DEL PUNTO.                                                 
010400*    ABR-2009  MVR  PE-0768  SE AGREGA EL                                 
010500*              RECHAZO DE LINEAS EN BLANCO SIN                            
010600*              CONTARLAS EN EL TOTAL DE FILAS.                            
010700*    SEP-2010  MVR  PE-0790  SE CORRIGE EL ORDEN                          
010800*              DE IMPRESION DEL LISTADO DDFXLST:                          
010900*              EL TITULO Y LOS CONTADORES DEBEN                           
011000*              IR SIEMPRE ANTES DEL DETALLE DE                            
011100*              ERRORES, AUNQUE NO HAYA ERRORES.                           
011200*    NOV-2011  RGU  PE-0821  REVISION DE MANTE-                           
011300*              NIMIENTO - SE AGREGA COMENTARIO                            
011400*              DETALLADO A CADA PARRAFO Y GRUPO                           
011500*              DE SENTENCIAS, SIN CAMBIO DE                               
011600*              LOGICA, PARA FACILITAR EL SOPORTE                          
011700*              A FUTURO (EXIGENCIA DE AUDITORIA                           
011800*              INTERNA KCFX-AUD-2011-07).                                 
011900*    MAY-2013  RGU  PE-0855  SE ACLARA EN EL                              
012000*              COMENTARIO DE 3200-VERIFICAR-                              
012100*              DUPLICADO-I QUE LA TABLA DE                                
012200*              MAESTRO YA INCLUYE LO GRABADO EN                           
012300*              LA MISMA CORRIDA, PARA EVITAR                              
012400*              CONFUSION EN MANTENCIONES FUTURAS.                         
012500*    ABR-2016  DAP  PE-0902  SE REVISA EL PROGRAMA                        
012600*              PARA EL CAMBIO DE VERSION DEL                              
012700*              COMPILADOR; SIN CAMBIO DE LOGICA.                          
012800*    OCT-2018  MVR  PE-0940  SE AGREGA ACLARACION                         
012900*              SOBRE EL USO DE COMP-3 PARA EL                             
013000*              IMPORTE, A PEDIDO DE CONTADURIA,                           
013100*              QUE QUERIA CONFIRMAR EL REDONDEO                           
013200*              A 4 DECIMALES.                                             
013300*    FEB-2020  MVR  PE-0961  SE REVISA LA RUTINA                          
013400*              DE PARTIDO DEL IMPORTE POR UN                              
013500*              RECLAMO DE UN IMPORTE CON PUNTO                            
013600*              AL FINAL SIN DECIMALES; SE                                 
013700*              CONFIRMA QUE EL CASO YA QUEDABA                            
013800*              CUBIERTO POR LA VALIDACION ACTUAL.                         
013900*    JUN-2021  RGU  PE-0979  SE AGREGA COMENTARIO                         
014000*              ACLARATORIO EN 2200-PARTIR-CAMPOS-I                        
014100*              SOBRE EL LIMITE DE 4 COMAS DEL                             
014200*              UNSTRING, PARA EVITAR QUE UN                               
014300*              FUTURO MANTENEDOR INTENTE "ARREGLAR"                       
014400*              EL QUINTO CAMPO AGREGANDO UN                               
014500*              DELIMITADOR ADICIONAL.                                     
014600*    MAR-2023  DAP  PE-1005  REVISION ANUAL DE                            
014700*              SEGURIDAD - SIN HALLAZGOS, SIN                             
014800*              CAMBIO DE LOGICA.                                          
014900*    AGO-2024  MVR  PE-1033  SE AMPLIA ESTA                               
015000*              BITACORA CON EL DETALLE COMPLETO                           
015100*              DE MANTENCIONES MENORES QUE SOLO                           
015200*              QUEDABAN REGISTRADAS EN EL                                 
015300*              SISTEMA DE CONTROL DE CAMBIOS,                             
015400*              PARA QUE EL PROGRAMA QUEDE                                 
015500*              AUTOCONTENIDO ANTE UNA AUDITORIA.                          
015600*************************************************                         
015700 ENVIRONMENT DIVISION.                                                    
015800 CONFIGURATION SECTION.                                                   
015900 SOURCE-COMPUTER. IBM-370.                                                
016000 OBJECT-COMPUTER. IBM-370.                                                
016100*    NO SE USAN CLASES NI UPSI EN ESTE PROGRAMA -                         
016200*    SOLO EL SALTO DE PAGINA DEL LISTADO DDFXLST                          
016300*    C01 ES EL CANAL DE SALTO DE PAGINA DEL LISTADO                       
016400*    DDFXLST EN EL IMPRESOR DEL SITIO; SE DEJA                            
016500*    DECLARADO AUNQUE ESTE PROGRAMA NO LO USA                             
016600*    TODAVIA (EL LISTADO DE IMPORTACION CABE EN                           
016700*    UNA SOLA PAGINA), PARA SEGUIR LA CONVENCION                          
016800*    DE TODOS LOS DEMAS LISTADOS "CAF" DEL SISTEMA                        
016900 SPECIAL-NAMES.                                                           
017000     C01 IS TOP-OF-FORM.                                                  
017100 INPUT-OUTPUT SECTION.                                                    
017200 FILE-CONTROL.                                                            
017300*    ARCHIVO DE ENTRADA: OPERACIONES DE CAMBIO                            
017400*    EN TEXTO CSV, UNA LINEA POR OPERACION                                
017500     SELECT FX-TRANS-FILE ASSIGN TO DDFXTRN                               
017600         FILE STATUS IS FS-TRANS.                                         
017700*    MAESTRO DE OPERACIONES YA CARGADAS -                                 
017800*    SE LEE COMPLETO AL INICIO PARA EL CHEQUEO                            
017900*    DE DUPLICADOS Y SE REESCRIBE COMPLETO AL                             
018000*    FINAL CON LO NUEVO QUE SE HAYA GRABADO                               
018100     SELECT DEAL-MASTER-IN ASSIGN TO DDFXMAI                              
018200         FILE STATUS IS FS-MAEENT.                                        
018300     SELECT DEAL-MASTER-OUT ASSIGN TO DDFXMAO                             
018400         FILE STATUS IS FS-MAESAL.                                        
018500*    LISTADO DE SALIDA: RESUMEN DE LA CORRIDA                             
018600*    MAS EL DETALLE DE CADA FILA RECHAZADA                                
018700     SELECT FX-LISTADO ASSIGN TO DDFXLST                                  
018800         FILE STATUS IS FS-LISTADO.                                       
018900 DATA DIVISION.                                                           
019000 FILE SECTION.                                                            
019100*    REGISTRO DE ENTRADA DEL CSV - SE LEE COMO                            
019200*    TEXTO PLANO DE 118 POSICIONES; EL PARTIDO                            
019300*    POR COMA SE HACE EN EL PARRAFO 2200                                  
019400 FD  FX-TRANS-FILE                                                        
019500     BLOCK CONTAINS 0 RECORDS                                             
019600     RECORDING MODE IS F.                                                 
019700 01  FX-TRANS-REC.                                                        
019800*    UNA LINEA COMPLETA DEL CSV, SIN PARTIR                               
019900     03  TRN-LINEA           PIC X(118).                                  
020000     03  FILLER              PIC X(02).                                   
020100*    MAESTRO DE ENTRADA (DDFXMAI) - MISMO LARGO                           
020200*    Y ORDEN DE CAMPOS QUE LA COPY FXMAST, PARA                           
020300*    QUE EL MOVE DE GRUPO A FX-REG-MAESTRO SEA                            
020400*    DIRECTO EN 1100-CARGAR-MAESTRO-I                                     
020500 FD  DEAL-MASTER-IN                                                       
020600     BLOCK CONTAINS 0 RECORDS                                             
020700     RECORDING MODE IS F.                                                 
020800 01  REG-MAESTRO-ENT.                                                     
020900*    CORRELATIVO INTERNO DEL MAESTRO - NUNCA                              
021000     03  MAI-DEAL-ID             PIC 9(09).                               
021100*    ID DE NEGOCIO DE LA OPERACION (DEL CSV)                              
021200     03  MAI-DEAL-UNIQUE-ID      PIC X(30).                               
021300*    MONEDA DE ORIGEN, 3 LETRAS ISO                                       
021400     03  MAI-FROM-CURRENCY-CODE  PIC X(03).                               
021500*    MONEDA DE DESTINO, 3 LETRAS ISO                                      
021600     03  MAI-TO-CURRENCY-CODE    PIC X(03).                               
021700*    FECHA/HORA ISO-8601 DE LA OPERACION                                  
021800     03  MAI-DEAL-TIMESTAMP      PIC X(25).                               
021900*    IMPORTE DE LA OPERACION, 4 DECIMALES                                 
022000     03  MAI-DEAL-AMOUNT         PIC S9(15)V9(04) COMP-3.                 
022100*    FECHA/HORA DE PROCESO EN QUE SE GRABO                                
022200     03  MAI-CREATED-AT          PIC X(25).                               
022300     03  FILLER                  PIC X(05).                               
022400*    MAESTRO DE SALIDA (DDFXMAO) - SE REESCRIBE                           
022500*    COMPLETO AL FINAL DE LA CORRIDA (9999-FINAL)                         
022600*    DESDE LA TABLA FX-TAB-MAESTRO EN MEMORIA                             
022700 FD  DEAL-MASTER-OUT                                                      
022800     BLOCK CONTAINS 0 RECORDS                                             
022900     RECORDING MODE IS F.                                                 
023000 01  REG-MAESTRO-SAL.                                                     
023100*    MISMO LAYOUT QUE REG-MAESTRO-ENT, PARA EL                            
023200     03  MAO-DEAL-ID             PIC 9(09).                               
023300*    REESCRITURA COMPLETA DEL MAESTRO EN 9998                             
023400     03  MAO-DEAL-UNIQUE-ID      PIC X(30).                               
023500*    MONEDA DE ORIGEN, 3 LETRAS ISO                                       
023600     03  MAO-FROM-CURRENCY-CODE  PIC X(03).                               
023700*    MONEDA DE DESTINO, 3 LETRAS ISO                                      
023800     03  MAO-TO-CURRENCY-CODE    PIC X(03).                               
023900*    FECHA/HORA ISO-8601 DE LA OPERACION                                  
024000     03  MAO-DEAL-TIMESTAMP      PIC X(25).                               
024100*    IMPORTE DE LA OPERACION, 4 DECIMALES                                 
024200     03  MAO-DEAL-AMOUNT         PIC S9(15)V9(04) COMP-3.                 
024300*    FECHA/HORA DE PROCESO EN QUE SE GRABO                                
024400     03  MAO-CREATED-AT          PIC X(25).                               
024500     03  FILLER                  PIC X(05).                               
024600*    LISTADO DE SALIDA - 130 POSICIONES DE                                
024700*    IMPRESION MAS 2 DE RELLENO, ESTILO DE                                
024800*    LOS DEMAS LISTADOS "CAF" DEL SISTEMA KCFX                            
024900 FD  FX-LISTADO                                                           
025000     BLOCK CONTAINS 0 RECORDS                                             
025100     RECORDING MODE IS F.                                                 
025200 01  REG-LISTADO.                                                         
025300*    UNA LINEA DEL LISTADO DDFXLST                                        
025400     03  LST-LINEA           PIC X(130).                                  
025500     03  FILLER              PIC X(02).                                   
025600 WORKING-STORAGE SECTION.                                                 
025700*----------- STATUS ARCHIVOS  -----------------*                          
025800*    UN STATUS POR CADA SELECT DE ARRIBA, EN                              
025900*    EL MISMO ORDEN - SE REVISAN DESPUES DE                               
026000*    CADA OPEN/READ/WRITE/CLOSE                                           
026100*    VALORES QUE SE REVISAN EN ESTE PROGRAMA:                             
026200*        '00'  OPERACION CORRECTA                                         
026300*        '10'  FIN DE ARCHIVO (AT END)                                    
026400*        '35'  ARCHIVO NO EXISTE O ESTA VACIO -                           
026500*              SOLO SE TOLERA EN EL OPEN INPUT DE                         
026600*              DDFXTRN Y DE DDFXMAI, NUNCA EN LOS                         
026700*              ARCHIVOS DE SALIDA                                         
026800*        OTRO  ERROR DE E/S - SE CORTA LA CORRIDA                         
026900 77  FS-TRANS                PIC XX     VALUE SPACES.                     
027000 77  FS-MAEENT                PIC XX     VALUE SPACES.                    
027100 77  FS-MAESAL                PIC XX     VALUE SPACES.                    
027200 77  FS-LISTADO               PIC XX     VALUE SPACES.                    
027300*----------- SWITCHES  -------------------------*                         
027400*    FIN DE ARCHIVO DE TRANSACCIONES (CSV)                                
027500*    S/N - SE PRENDE CUANDO EL CSV LLEGA A EOF                            
027600 77  WS-SW-FIN-TRANS          PIC X      VALUE 'N'.                       
027700     88  WS-FIN-TRANS             VALUE 'Y'.                              
027800     88  WS-NO-FIN-TRANS          VALUE 'N'.                              
027900*    FIN DE LA CARGA DEL MAESTRO (DDFXMAI)                                
028000*    S/N - SE PRENDE CUANDO DDFXMAI LLEGA A EOF                           
028100 77  WS-SW-FIN-MAESTRO        PIC X      VALUE 'N'.                       
028200     88  WS-FIN-MAESTRO           VALUE 'Y'.                              
028300     88  WS-NO-FIN-MAESTRO        VALUE 'N'.                              
028400*    RESULTADO DE LOS CHEQUEOS DE FORMA Y DE                              
028500*    NEGOCIO DE LA FILA QUE SE ESTA PROCESANDO                            
028600*    S/N - RESULTADO DEL ULTIMO CHEQUEO DE LA FILA                        
028700 77  WS-SW-LINEA-OK           PIC X      VALUE 'S'.                       
028800     88  WS-LINEA-VALIDA          VALUE 'S'.                              
028900     88  WS-LINEA-INVALIDA        VALUE 'N'.                              
029000*    LA FILA RESULTO DUPLICADA CONTRA EL MAESTRO                          
029100*    S/N - LA FILA CALZO CON UNA YA EXISTENTE                             
029200 77  WS-SW-DUPLICADO          PIC X      VALUE 'N'.                       
029300     88  WS-ES-DUPLICADO          VALUE 'S'.                              
029400     88  WS-NO-DUPLICADO          VALUE 'N'.                              
029500*    DDFXTRN VINO VACIO (SOLO STATUS '35' AL                              
029600*    PRIMER OPEN, NI SIQUIERA TRAE ENCABEZADO)                            
029700*    S/N - DDFXTRN NO TRAIA NINGUNA FILA DE DATOS                         
029800 77  WS-SW-ARCH-VACIO         PIC X      VALUE 'N'.                       
029900     88  WS-TRANS-VACIO           VALUE 'S'.                              
030000*----------- CONTADORES Y SUBINDICES  -----------*                        
030100*    PROXIMO DEAL-ID A ASIGNAR; SE SIEMBRA EN                             
030200*    1000-INICIO-I CON EL MAYOR ID DEL MAESTRO                            
030300*    MAS UNO, Y SE VA SUBIENDO DE A UNO POR                               
030400*    CADA OPERACION QUE SE GRABA                                          
030500 77  WS-FX-PROX-ID            PIC 9(09) COMP VALUE 1.                     
030600*    MAYOR DEAL-ID VISTO AL CARGAR EL MAESTRO                             
030700 77  WS-FX-MAX-ID             PIC 9(09) COMP VALUE 0.                     
030800*    CANTIDAD DE CAMPOS QUE DEVOLVIO EL UNSTRING                          
030900*    DE 2200-PARTIR-CAMPOS-I                                              
031000 77  WS-FX-CAMPOS             PIC 9(02) COMP VALUE 0.                     
031100*    SUBINDICE DE LA FILA DE FX-TAB-TRANS QUE                             
031200*    SE ESTA VALIDANDO EN 3000-PROCESAR...                                
031300 77  WS-FX-SUBI               PIC 9(06) COMP VALUE 0.                     
031400*    SUBINDICE AUXILIAR PARA RECORRER                                     
031500*    FX-TAB-MAESTRO EN 3210-BUSCAR-UNA-I                                  
031600*    (VER 3210-BUSCAR-UNA-I)                                              
031700 77  WS-FX-SUBJ               PIC 9(06) COMP VALUE 0.                     
031800*    CANTIDAD DE BLANCOS A LA IZQUIERDA QUE                               
031900*    ENCONTRO 2210-RECORTAR-I                                             
032000*    (VER 2210-RECORTAR-I)                                                
032100 77  WS-FX-TRIM-CONT          PIC 9(02) COMP VALUE 0.                     
032200*    POSICION DEL PUNTO DECIMAL DENTRO DEL                                
032300*    IMPORTE, USADA POR 2510-PARTIR-IMPORTE-I                             
032400*    (VER 2510-PARTIR-IMPORTE-I)                                          
032500 77  WS-FX-PUNTO-POS          PIC 9(02) COMP VALUE 0.                     
032600*    CONTADOR AUXILIAR DE LARGO, DE USO GENERAL                           
032700 77  WS-FX-LARGO              PIC 9(02) COMP VALUE 0.                     
032800*    PUNTERO DEL UNSTRING CON POINTER DE                                  
032900*    2200-PARTIR-CAMPOS-I (POSICION DENTRO DE                             
033000*    TRN-LINEA DONDE QUEDO EL CURSOR DESPUES                              
033100*    DE PARTIR LAS PRIMERAS 4 COMAS)                                      
033200 77  WS-FX-PTR                PIC 9(03) COMP VALUE 0.                     
033300*----------- AREA DE LECTURA PARTIDA  -----------*                        
033400*    LOS 5 CAMPOS QUE DEVUELVE EL UNSTRING DE                             
033500*    2200-PARTIR-CAMPOS-I, EN EL ORDEN DEL CSV:                           
033600*    ID, MONEDA ORIGEN, MONEDA DESTINO, FECHA/                            
033700*    HORA E IMPORTE - TODAVIA SIN RECORTAR                                
033800*    CAMPO 1 DEL CSV: DEAL-UNIQUE-ID (CRUDO)                              
033900 01  WS-FX-CAMPO-1            PIC X(40).                                  
034000*    CAMPO 2 DEL CSV: FROM-CURRENCY-CODE (CRUDO)                          
034100 01  WS-FX-CAMPO-2            PIC X(40).                                  
034200*    CAMPO 3 DEL CSV: TO-CURRENCY-CODE (CRUDO)                            
034300 01  WS-FX-CAMPO-3            PIC X(40).                                  
034400*    CAMPO 4 DEL CSV: DEAL-TIMESTAMP (CRUDO)                              
034500 01  WS-FX-CAMPO-4            PIC X(40).                                  
034600*    CAMPO 5 DEL CSV: DEAL-AMOUNT, PUEDE TRAER                            
034700 01  WS-FX-CAMPO-5            PIC X(40).                                  
034800*    AREA DE ENTRADA/SALIDA GENERICA DEL                                  
034900*    PARRAFO 2210-RECORTAR-I (RECORTE DE                                  
035000*    BLANCOS A LA IZQUIERDA), REUTILIZADA                                 
035100*    PARA CADA UNO DE LOS 5 CAMPOS DE ARRIBA                              
035200 01  WS-FX-TRIM-ENTRADA       PIC X(40).                                  
035300 01  WS-FX-TRIM-SALIDA        PIC X(40)                                   
035400     VALUE SPACES.                                                        
035500*    CAMPOS YA RECORTADOS, CADA UNO CON EL                                
035600*    LARGO QUE LE CORRESPONDE AL DATO FINAL                               
035700*    DEAL-UNIQUE-ID YA RECORTADO                                          
035800 01  WS-FX-ID-TRIM            PIC X(30).                                  
035900*    FROM-CURRENCY-CODE YA RECORTADO Y EN MAYUS                           
036000 01  WS-FX-FROM-TRIM          PIC X(10).                                  
036100*    TO-CURRENCY-CODE YA RECORTADO Y EN MAYUS                             
036200 01  WS-FX-TO-TRIM            PIC X(10).                                  
036300*    DEAL-TIMESTAMP YA RECORTADO                                          
036400 01  WS-FX-FECHA-TRIM         PIC X(30).                                  
036500*    DEAL-AMOUNT YA RECORTADO, AUN COMO TEXTO                             
036600 01  WS-FX-IMPORTE-TRIM       PIC X(25).                                  
036700*----------- ARMADO MANUAL DEL IMPORTE  ---------*                        
036800*    EL IMPORTE LLEGA COMO TEXTO (CON SIGNO Y                             
036900*    PUNTO DECIMAL OPCIONALES) - ESTOS CAMPOS                             
037000*    SE USAN PARA PARTIRLO A MANO EN                                      
037100*    2510-PARTIR-IMPORTE-I, SIN FUNCIONES                                 
037200*    INTRINSECAS DE COBOL                                                 
037300 01  WS-FX-IMP-ENTERO         PIC X(15)                                   
037400     JUSTIFIED RIGHT                                                      
037500     VALUE SPACES.                                                        
037600 01  WS-FX-IMP-DECIMAL        PIC X(04)                                   
037700     VALUE SPACES.                                                        
037800 01  WS-FX-IMP-SIGNO          PIC X(01)                                   
037900     VALUE '+'.                                                           
038000 01  WS-FX-IMP-OK             PIC X(01)                                   
038100     VALUE 'S'.                                                           
038200     88  WS-FX-IMP-ES-VALIDO      VALUE 'S'.                              
038300     88  WS-FX-IMP-NO-VALIDO      VALUE 'N'.                              
038400*    PARTE ENTERA DEL IMPORTE, YA NUMERICA                                
038500 01  WS-FX-IMP-NUM-ENTERO     PIC 9(15).                                  
038600*    PARTE DECIMAL DEL IMPORTE, YA NUMERICA                               
038700 01  WS-FX-IMP-NUM-DECIMAL    PIC 9(04).                                  
038800*    VALOR NUMERICO FINAL DEL IMPORTE, YA CON                             
038900*    SIGNO Y 4 DECIMALES, LISTO PARA MOVERSE                              
039000*    A TRX-DEAL-AMOUNT EN 2600-ARMAR-TRANSACCION                          
039100 01  WS-FX-IMP-VALOR          PIC S9(15)V9(04)                            
039200     SIGN IS TRAILING SEPARATE.                                           
039300*----------- MENSAJES Y LLAMADA A PGMVALFE  -----*                        
039400*    TEXTO DEL ERROR DE LA FILA ACTUAL, SE                                
039500*    ARMA EN EL PARRAFO QUE DETECTA LA FALLA Y                            
039600*    SE COPIA A LA TABLA DE ERRORES (FX-TAB-ERROR)                        
039700 01  WS-FX-MENSAJE            PIC X(80)                                   
039800     VALUE SPACES.                                                        
039900*    RESPUESTA DE PGMVALFE (S/N) SOBRE SI LA                              
040000*    FECHA/HORA TIENE FORMA ISO-8601 VALIDA                               
040100 01  WS-FX-FECHA-VALIDA       PIC X(01)                                   
040200     VALUE 'N'.                                                           
040300     88  WS-FX-FECHA-ES-VALIDA    VALUE 'S'.                              
040400*----------- PARAMETRO DE FECHA DE PROCESO  -----*                        
040500*    COPIA DE TRABAJO DE LK-FECHA-PROCESO, PARA                           
040600*    PODER MOVERLA A CADA REGISTRO DEL MAESTRO                            
040700*    SIN TOCAR EL PARAMETRO ORIGINAL                                      
040800 01  WS-FX-FECHA-PROCESO      PIC X(25)                                   
040900     VALUE SPACES.                                                        
041000*----------- ENCABEZADO ESPERADO DEL CSV  -------*                        
041100*    LITERAL EXACTO QUE DEBE TRAER LA PRIMERA                             
041200*    LINEA DE DDFXTRN (75 POSICIONES); SE PARTIO                          
041300*    EN DOS FILLER PORQUE UN SOLO VALUE NO CABE                           
041400*    EN UNA LINEA DE 40 COLUMNAS DE CODIGO                                
041500 01  WS-FX-ENCABEZADO.                                                    
041600     03  FILLER               PIC X(40)                                   
041700         VALUE 'dealUniqueId,fromCurrencyIsoCode,toCurre'.                
041800     03  FILLER               PIC X(35)                                   
041900         VALUE 'ncyIsoCode,dealTimestamp,dealAmount'.                     
042000*----------- IMPRESION  -------------------------*                        
042100*    LINEA SEPARADORA ENTRE LOS CONTADORES Y EL                           
042200*    DETALLE DE ERRORES DEL LISTADO DDFXLST                               
042300 01  WS-FX-LINEA-DASH         PIC X(40)                                   
042400     VALUE ALL '-'.                                                       
042500*    TITULO DE LA PRIMERA LINEA DEL LISTADO                               
042600 01  IMP-TITULO-1             PIC X(21)                                   
042700     VALUE 'FX DEAL IMPORT REPORT'.                                       
042800*    LAS 4 LINEAS DE CONTADORES DEL RESUMEN,                              
042900*    UNA POR CADA CAMPO DE FX-RESUMEN                                     
043000*    LINEA DE IMPRESION: TOTAL DE FILAS LEIDAS                            
043100 01  IMP-TOTAL-ROWS.                                                      
043200     03  FILLER               PIC X(16)                                   
043300         VALUE 'TOTAL ROWS    : '.                                        
043400     03  IMP-TR-VALOR         PIC ZZZZZ9.                                 
043500*    LINEA DE IMPRESION: FILAS GRABADAS EN EL MAESTRO                     
043600 01  IMP-IMPORTADOS.                                                      
043700     03  FILLER               PIC X(16)                                   
043800         VALUE 'IMPORTED      : '.                                        
043900     03  IMP-IM-VALOR         PIC ZZZZZ9.                                 
044000*    LINEA DE IMPRESION: FILAS RECHAZADAS POR FORMA O REGLA               
044100 01  IMP-INVALIDOS.                                                       
044200     03  FILLER               PIC X(16)                                   
044300         VALUE 'INVALID       : '.                                        
044400     03  IMP-IV-VALOR         PIC ZZZZZ9.                                 
044500*    LINEA DE IMPRESION: FILAS RECHAZADAS POR DUPLICADAS                  
044600 01  IMP-DUPLICADOS.                                                      
044700     03  FILLER               PIC X(16)                                   
044800         VALUE 'DUPLICATES    : '.                                        
044900     03  IMP-DU-VALOR         PIC ZZZZZ9.                                 
045000*    ENCABEZADO DE LAS COLUMNAS DEL DETALLE DE                            
045100*    ERRORES (FILA, ID DE LA OPERACION, MENSAJE)                          
045200*    ENCABEZADO DE LAS 3 COLUMNAS DEL DETALLE                             
045300 01  IMP-ENCABEZADO-ERR.                                                  
045400     03  FILLER               PIC X(06)                                   
045500         VALUE 'ROW'.                                                     
045600     03  FILLER               PIC X(31)                                   
045700         VALUE 'DEAL-UNIQUE-ID'.                                          
045800     03  FILLER               PIC X(07)                                   
045900         VALUE 'MESSAGE'.                                                 
046000*    UNA LINEA DE DETALLE POR CADA ENTRADA DE                             
046100*    FX-TAB-ERROR, IMPRESA EN 9200-IMPRIMIR-ERROR                         
046200*    UNA LINEA DE DETALLE POR CADA ERROR DE LA CORRIDA                    
046300 01  IMP-LINEA-ERROR.                                                     
046400     03  IMP-ERR-ROW          PIC ZZZZZ9.                                 
046500     03  FILLER               PIC X(01)                                   
046600         VALUE SPACE.                                                     
046700     03  IMP-ERR-ID           PIC X(30).                                  
046800     03  FILLER               PIC X(01)                                   
046900         VALUE SPACE.                                                     
047000     03  IMP-ERR-MSG          PIC X(80).                                  
047100*    LAYOUTS COMPARTIDOS DE LA TRANSACCION YA                             
047200*    PARTIDA, DEL MAESTRO Y DE LAS TABLAS EN                              
047300*    MEMORIA - VER CADA COPY PARA EL DETALLE                              
047400*    LAYOUT DE LA TRANSACCION YA PARTIDA Y VALIDADA                       
047500 COPY FXDEAL.                                                             
047600*    LAYOUT DEL REGISTRO DE MAESTRO, AREA DE TRABAJO                      
047700 COPY FXMAST.                                                             
047800*    TABLAS EN MEMORIA: TRANSACCIONES, MAESTRO,                           
047900*    ERRORES Y EL RESUMEN DE LA CORRIDA                                   
048000 COPY FXWRK.                                                              
048100*    EL UNICO DATO QUE EL JOB LE PASA A ESTE                              
048200*    PROGRAMA: LA FECHA/HORA DE PROCESO DE LA                             
048300*    CORRIDA, PARA QUE EL STAMP DE CREATED-AT                             
048400*    SEA REPETIBLE Y NO DEPENDA DEL RELOJ                                 
048500 LINKAGE SECTION.                                                         
048600*    FECHA/HORA DE PROCESO DE LA CORRIDA,                                 
048700*    INFORMADA POR EL JCL - NUNCA SE LEE DEL                              
048800*    RELOJ DEL SISTEMA (VER BITACORA OCT-2002)                            
048900 01  LK-FECHA-PROCESO         PIC X(25).                                  
049000 PROCEDURE DIVISION USING LK-FECHA-PROCESO.                               
049100*    CONTROL GENERAL: ABRE/CARGA, PARTE Y VALIDA                          
049200*    FORMA DE CADA FILA, VALIDA NEGOCIO Y GRABA                           
049300*    LAS BUENAS, IMPRIME EL RESUMEN Y CIERRA                              
049400 MAIN-PROGRAM-I.                                                          
049500*    PASO 1: ABRIR ARCHIVOS, CARGAR MAESTRO Y                             
049600     PERFORM 1000-INICIO-I                                                
049700         THRU 1000-INICIO-F.                                              
049800*    PASO 2: LEER Y PARTIR CADA LINEA DEL CSV                             
049900     PERFORM 2000-PROCESO-I                                               
050000         THRU 2000-PROCESO-F                                              
050100         UNTIL WS-FIN-TRANS.                                              
050200*    PASO 3: VALIDAR REGLAS DE NEGOCIO Y GRABAR                           
050300     PERFORM 3000-PROCESAR-TRANSACCIONES-I                                
050400         THRU 3000-PROCESAR-TRANSACCIONES-F.                              
050500*    PASO 4: IMPRIMIR EL RESUMEN Y EL DETALLE                             
050600     PERFORM 9000-INFORME-I                                               
050700         THRU 9000-INFORME-F.                                             
050800*    PASO 5: REESCRIBIR EL MAESTRO Y CERRAR TODO                          
050900     PERFORM 9999-FINAL-I                                                 
051000         THRU 9999-FINAL-F.                                               
051100*    EL RETURN-CODE QUE DEJA ESTE PROGRAMA AL                             
051200*    JCL ES UNO DE:                                                       
051300*        0000  CORRIDA NORMAL (CON O SIN FILAS                            
051400*              RECHAZADAS - EL RECHAZO DE FILAS                           
051500*              NO ES UN ERROR DE PROCESO)                                 
051600*        0016  EL ENCABEZADO DE DDFXTRN NO CALZA                          
051700*        9999  ERROR DE E/S AL ABRIR UN ARCHIVO                           
051800 MAIN-PROGRAM-F. GOBACK.                                                  
051900*    ABRE LOS 4 ARCHIVOS, CARGA EL MAESTRO EN                             
052000*    MEMORIA (FX-TAB-MAESTRO) PARA EL CHEQUEO DE                          
052100*    DUPLICADOS, CALCULA EL PROXIMO DEAL-ID Y                             
052200*    REVISA EL ENCABEZADO DEL CSV DE ENTRADA                              
052300 1000-INICIO-I.                                                           
052400*    EL PARAMETRO DE FECHA DE PROCESO SE COPIA                            
052500*    A TRABAJO Y LOS 4 CONTADORES DEL RESUMEN                             
052600*    SE DEJAN EN CERO ANTES DE EMPEZAR LA CORRIDA                         
052700     MOVE LK-FECHA-PROCESO TO WS-FX-FECHA-PROCESO.                        
052800     MOVE ZERO TO RES-TOTAL-ROWS                                          
052900                  RES-IMPORTED-COUNT                                      
053000                  RES-INVALID-COUNT                                       
053100                  RES-DUPLICATE-COUNT.                                    
053200*    SE ABRE EL CSV DE ENTRADA - STATUS '35'                              
053300*    (ARCHIVO VACIO/NO EXISTE) NO ES ERROR FATAL,                         
053400*    SOLO SIGNIFICA QUE NO HAY NADA QUE IMPORTAR                          
053500     OPEN INPUT FX-TRANS-FILE.                                            
053600     IF FS-TRANS NOT = '00' AND FS-TRANS NOT = '35'                       
053700         DISPLAY '* ERROR EN OPEN DDFXTRN = ' FS-TRANS                    
053800         MOVE 9999 TO RETURN-CODE                                         
053900         SET WS-FIN-TRANS TO TRUE                                         
054000         GO TO 1000-INICIO-F                                              
054100     END-IF.                                                              
054200     IF FS-TRANS = '35'                                                   
054300         SET WS-TRANS-VACIO  TO TRUE                                      
054400         SET WS-FIN-TRANS    TO TRUE                                      
054500     END-IF.                                                              
054600*    SE ABRE EL MAESTRO DE ENTRADA - TAMBIEN                              
054700*    PUEDE VENIR VACIO EN LA PRIMERA CORRIDA                              
054800*    DEL SISTEMA (STATUS '35')                                            
054900     OPEN INPUT DEAL-MASTER-IN.                                           
055000     IF FS-MAEENT NOT = '00' AND FS-MAEENT NOT = '35'                     
055100         DISPLAY '* ERROR EN OPEN DDFXMAI = ' FS-MAEENT                   
055200         MOVE 9999 TO RETURN-CODE                                         
055300         SET WS-FIN-TRANS TO TRUE                                         
055400         GO TO 1000-INICIO-F                                              
055500     END-IF.                                                              
055600*    EL MAESTRO DE SALIDA Y EL LISTADO SON                                
055700*    ARCHIVOS NUEVOS DE ESTA CORRIDA - CUALQUIER                          
055800*    STATUS DISTINTO DE '00' ES FATAL                                     
055900     OPEN OUTPUT DEAL-MASTER-OUT.                                         
056000     IF FS-MAESAL NOT = '00'                                              
056100         DISPLAY '* ERROR EN OPEN DDFXMAO = ' FS-MAESAL                   
056200         MOVE 9999 TO RETURN-CODE                                         
056300         SET WS-FIN-TRANS TO TRUE                                         
056400         GO TO 1000-INICIO-F                                              
056500     END-IF.                                                              
056600     OPEN OUTPUT FX-LISTADO.                                              
056700     IF FS-LISTADO NOT = '00'                                             
056800         DISPLAY '* ERROR EN OPEN DDFXLST = ' FS-LISTADO                  
056900         MOVE 9999 TO RETURN-CODE                                         
057000         SET WS-FIN-TRANS TO TRUE                                         
057100         GO TO 1000-INICIO-F                                              
057200     END-IF.                                                              
057300*    CARGA TODO EL MAESTRO A MEMORIA ANTES DE                             
057400*    EMPEZAR A LEER EL CSV - SIN ESTO NO SE                               
057500*    PODRIA CHEQUEAR DUPLICADOS NI SABER EL                               
057600*    PROXIMO DEAL-ID A ASIGNAR                                            
057700     PERFORM 1100-CARGAR-MAESTRO-I                                        
057800         THRU 1100-CARGAR-MAESTRO-F                                       
057900         UNTIL WS-FIN-MAESTRO.                                            
058000     COMPUTE WS-FX-PROX-ID = WS-FX-MAX-ID + 1.                            
058100*    SI EL CSV VINO VACIO NO HAY ENCABEZADO QUE                           
058200*    REVISAR - SE SALTA DIRECTO AL INFORME FINAL                          
058300     IF WS-TRANS-VACIO                                                    
058400         GO TO 1000-INICIO-F                                              
058500     END-IF.                                                              
058600     PERFORM 1200-LEER-ENCABEZADO-I                                       
058700         THRU 1200-LEER-ENCABEZADO-F.                                     
058800 1000-INICIO-F.                                                           
058900     EXIT.                                                                
059000*    LEE SECUENCIALMENTE DDFXMAI COMPLETO HACIA                           
059100*    FX-TAB-MAESTRO Y VA QUEDANDO CON EL MAYOR                            
059200*    DEAL-ID ENCONTRADO EN WS-FX-MAX-ID                                   
059300*    LAS TRES TABLAS EN MEMORIA (FX-TAB-TRANS,                            
059400*    FX-TAB-MAESTRO Y FX-TAB-ERROR, TODAS EN                              
059500*    FXWRK) TIENEN TOPE FIJO DE 500 POSICIONES -                          
059600*    EL PROGRAMA NO CHEQUEA DESBORDE DE SUBINDICE                         
059700*    AQUI; SI DDFXMAI O DDFXTRN TRAEN MAS DE 500                          
059800*    FILAS LA CORRIDA SE CAE POR SUBINDICE FUERA                          
059900*    DE RANGO (VER COMPILACION CON SSRANGE)                               
060000 1100-CARGAR-MAESTRO-I.                                                   
060100*    STATUS '35' DESDE EL PRIMER OPEN (MAESTRO                            
060200*    VACIO) - NO HAY NADA QUE LEER, SE TERMINA                            
060300*    LA CARGA DE INMEDIATO                                                
060400     IF FS-MAEENT = '35'                                                  
060500         SET WS-FIN-MAESTRO TO TRUE                                       
060600         GO TO 1100-CARGAR-MAESTRO-F                                      
060700     END-IF.                                                              
060800     READ DEAL-MASTER-IN.                                                 
060900*    CADA REGISTRO LEIDO SE PASA POR EL AREA DE                           
061000*    TRABAJO FX-REG-MAESTRO (COPY FXMAST) ANTES                           
061100*    DE AGREGARSE A LA TABLA, PARA USAR UN SOLO                           
061200*    CAMINO DE ENTRADA/SALIDA DEL MAESTRO                                 
061300     EVALUATE FS-MAEENT                                                   
061400         WHEN '00'                                                        
061500             ADD 1 TO WS-FX-TOT-MAESTRO                                   
061600             MOVE REG-MAESTRO-ENT TO FX-REG-MAESTRO                       
061700             MOVE FX-REG-MAESTRO                                          
061800                 TO TM-DATOS(WS-FX-TOT-MAESTRO)                           
061900             IF MAE-DEAL-ID > WS-FX-MAX-ID                                
062000                 MOVE MAE-DEAL-ID TO WS-FX-MAX-ID                         
062100             END-IF                                                       
062200         WHEN '10'                                                        
062300             SET WS-FIN-MAESTRO TO TRUE                                   
062400         WHEN OTHER                                                       
062500             DISPLAY '* ERROR EN LECTURA DDFXMAI : ' FS-MAEENT            
062600             SET WS-FIN-MAESTRO TO TRUE                                   
062700     END-EVALUATE.                                                        
062800 1100-CARGAR-MAESTRO-F.                                                   
062900     EXIT.                                                                
063000*    LA PRIMERA LINEA DE DDFXTRN DEBE CALZAR                              
063100*    EXACTO CON EL ENCABEZADO ESPERADO; SI NO                             
063200*    CALZA, LA CORRIDA SE ABORTA COMPLETA                                 
063300*    EL TEXTO EXACTO ESPERADO EN WS-FX-ENCABEZADO                         
063400*    SE DEFINE UNA SOLA VEZ EN WORKING-STORAGE -                          
063500*    SI CAMBIA EL FORMATO DEL CSV DE ORIGEN, SOLO                         
063600*    HAY QUE TOCAR ESE VALUE, NO ESTE PARRAFO                             
063700 1200-LEER-ENCABEZADO-I.                                                  
063800*    LECTURA SECUENCIAL DE LA SIGUIENTE LINEA                             
063900     READ FX-TRANS-FILE.                                                  
064000*    STATUS '10' AQUI SIGNIFICA QUE EL CSV SOLO                           
064100*    TRAIA EL ENCABEZADO Y NINGUNA FILA DE DATOS                          
064200     IF FS-TRANS = '10'                                                   
064300         SET WS-TRANS-VACIO TO TRUE                                       
064400         SET WS-FIN-TRANS   TO TRUE                                       
064500         GO TO 1200-LEER-ENCABEZADO-F                                     
064600     END-IF.                                                              
064700     IF FS-TRANS NOT = '00'                                               
064800         DISPLAY '* ERROR EN LECTURA DDFXTRN : ' FS-TRANS                 
064900         SET WS-FIN-TRANS TO TRUE                                         
065000         GO TO 1200-LEER-ENCABEZADO-F                                     
065100     END-IF.                                                              
065200*    SE COMPARAN SOLO LAS PRIMERAS 75 POSICIONES                          
065300*    DE LA LINEA CONTRA WS-FX-ENCABEZADO - UN                             
065400*    ENCABEZADO QUE NO CALZA ES ERROR DE TODO                             
065500*    EL ARCHIVO, NO DE UNA FILA EN PARTICULAR                             
065600     IF TRN-LINEA(1:75) NOT = WS-FX-ENCABEZADO                            
065700         DISPLAY '* ENCABEZADO DE DDFXTRN NO CALZA - SE ABORTA'           
065800         MOVE 16 TO RETURN-CODE                                           
065900         SET WS-FIN-TRANS TO TRUE                                         
066000     END-IF.                                                              
066100 1200-LEER-ENCABEZADO-F.                                                  
066200     EXIT.                                                                
066300*    CICLO PRINCIPAL DEL PARSEO DEL CSV - UNA                             
066400*    VUELTA POR CADA LINEA LEIDA DE DDFXTRN                               
066500*    ORDEN DE LOS CHEQUEOS DE FORMA SOBRE CADA                            
066600*    LINEA (SE DETIENE EN EL PRIMERO QUE FALLE):                          
066700*        1. CANTIDAD DE CAMPOS (MINIMO 5)                                 
066800*        2. FORMA DE LAS DOS MONEDAS                                      
066900*        3. FORMA DE LA FECHA/HORA (VIA PGMVALFE)                         
067000*        4. FORMA DEL IMPORTE (SIGNO, PUNTO)                              
067100*    LAS REGLAS DE NEGOCIO PROPIAMENTE TALES (POR                         
067200*    EJEMPLO, QUE LAS MONEDAS SEAN DISTINTAS O QUE                        
067300*    EL IMPORTE SEA MAYOR QUE CERO) SE VALIDAN MAS                        
067400*    ADELANTE, EN 3100-VALIDAR-CAMPOS-I, SOBRE LA                         
067500*    TABLA YA ARMADA                                                      
067600 2000-PROCESO-I.                                                          
067700     PERFORM 2100-LEER-TRANSACCION-I                                      
067800         THRU 2100-LEER-TRANSACCION-F.                                    
067900     IF WS-FIN-TRANS                                                      
068000         GO TO 2000-PROCESO-F                                             
068100     END-IF.                                                              
068200*    LAS LINEAS EN BLANCO SE SALTAN ENTERAS - NO                          
068300*    CUENTAN EN RES-TOTAL-ROWS NI GENERAN ERROR                           
068400     IF TRN-LINEA = SPACES                                                
068500         GO TO 2000-PROCESO-F                                             
068600     END-IF.                                                              
068700     ADD 1 TO RES-TOTAL-ROWS.                                             
068800     SET WS-LINEA-VALIDA TO TRUE.                                         
068900     PERFORM 2200-PARTIR-CAMPOS-I                                         
069000         THRU 2200-PARTIR-CAMPOS-F.                                       
069100*    CADA CHEQUEO DE FORMA SOLO SE HACE SI LOS                            
069200*    ANTERIORES PASARON - EN CUANTO UNO FALLA,                            
069300*    WS-LINEA-INVALIDA QUEDA PRENDIDO Y SE                                
069400*    SALTAN LOS QUE FALTAN (LA FILA YA QUEDO                              
069500*    REGISTRADA COMO ERROR EN 2700-ERROR-PARSEO)                          
069600     IF WS-LINEA-VALIDA                                                   
069700         PERFORM 2300-VALIDAR-MONEDA-I                                    
069800             THRU 2300-VALIDAR-MONEDA-F                                   
069900     END-IF.                                                              
070000     IF WS-LINEA-VALIDA                                                   
070100         PERFORM 2400-VALIDAR-FECHA-I                                     
070200             THRU 2400-VALIDAR-FECHA-F                                    
070300     END-IF.                                                              
070400     IF WS-LINEA-VALIDA                                                   
070500         PERFORM 2500-VALIDAR-IMPORTE-I                                   
070600             THRU 2500-VALIDAR-IMPORTE-F                                  
070700     END-IF.                                                              
070800*    SOLO LAS FILAS QUE PASARON TODOS LOS                                 
070900*    CHEQUEOS DE FORMA LLEGAN A ARMARSE COMO                              
071000*    FX-TRANSACCION Y A ENTRAR A FX-TAB-TRANS                             
071100     IF WS-LINEA-VALIDA                                                   
071200         PERFORM 2600-ARMAR-TRANSACCION-I                                 
071300             THRU 2600-ARMAR-TRANSACCION-F                                
071400     END-IF.                                                              
071500 2000-PROCESO-F.                                                          
071600     EXIT.                                                                
071700*    LEE UNA LINEA DEL CSV Y DEJA EL SWITCH DE                            
071800*    FIN DE ARCHIVO PRENDIDO CUANDO CORRESPONDE                           
071900*    UNA SOLA LECTURA POR VUELTA DEL CICLO - NO                           
072000*    SE HACE LOOK-AHEAD NI SE VUELVE A LEER LA                            
072100*    MISMA LINEA; EL SWITCH WS-FIN-TRANS ES LA                            
072200*    UNICA SENAL QUE USA 2000-PROCESO-I PARA                              
072300*    SABER CUANDO PARAR EL PERFORM THRU UNTIL                             
072400 2100-LEER-TRANSACCION-I.                                                 
072500     READ FX-TRANS-FILE.                                                  
072600     EVALUATE FS-TRANS                                                    
072700         WHEN '00'                                                        
072800             CONTINUE                                                     
072900         WHEN '10'                                                        
073000             SET WS-FIN-TRANS TO TRUE                                     
073100         WHEN OTHER                                                       
073200             DISPLAY '* ERROR EN LECTURA DDFXTRN : ' FS-TRANS             
073300             SET WS-FIN-TRANS TO TRUE                                     
073400     END-EVALUATE.                                                        
073500 2100-LEER-TRANSACCION-F.                                                 
073600     EXIT.                                                                
073700*    PARTE LA LINEA EN CAMPOS POR COMA; SOLO SE                           
073800*    PARTEN LAS PRIMERAS 4 COMAS - EL QUINTO CAMPO                        
073900*    SE QUEDA CON TODO EL SOBRANTE DE LA LINEA (AUN                       
074000*    SI TRAE MAS COMAS ADENTRO), IGUAL QUE EXIGE LA                       
074100*    REGLA DE NEGOCIO - MINIMO 5 CAMPOS, NUNCA ERROR                      
074200*    POR TENER DE MAS                                                     
074300 2200-PARTIR-CAMPOS-I.                                                    
074400*    SE LIMPIAN LOS 5 CAMPOS ANTES DE PARTIR,                             
074500     MOVE SPACES TO WS-FX-CAMPO-1 WS-FX-CAMPO-2                           
074600                    WS-FX-CAMPO-3 WS-FX-CAMPO-4                           
074700                    WS-FX-CAMPO-5.                                        
074800     MOVE ZERO   TO WS-FX-CAMPOS.                                         
074900*    EL PUNTERO ARRANCA EN LA POSICION 1 DE                               
075000*    TRN-LINEA Y EL UNSTRING LO VA DEJANDO                                
075100*    DESPUES DE LA CUARTA COMA ENCONTRADA                                 
075200     MOVE 1      TO WS-FX-PTR.                                            
075300     UNSTRING TRN-LINEA DELIMITED BY ','                                  
075400         INTO WS-FX-CAMPO-1 WS-FX-CAMPO-2                                 
075500              WS-FX-CAMPO-3 WS-FX-CAMPO-4                                 
075600         WITH POINTER WS-FX-PTR                                           
075700         TALLYING IN WS-FX-CAMPOS.                                        
075800*    MENOS DE 4 COMAS ENCONTRADAS QUIERE DECIR                            
075900*    MENOS DE 5 CAMPOS EN TOTAL - SE RECHAZA LA                           
076000*    FILA COMPLETA SIN SEGUIR PARTIENDO                                   
076100     IF WS-FX-CAMPOS < 4                                                  
076200         MOVE 'Row has fewer than 5 columns'                              
076300             TO WS-FX-MENSAJE                                             
076400         MOVE WS-FX-CAMPO-1 TO WS-FX-TRIM-ENTRADA                         
076500         PERFORM 2210-RECORTAR-I THRU 2210-RECORTAR-F                     
076600         MOVE WS-FX-TRIM-SALIDA(1:30) TO WS-FX-ID-TRIM                    
076700         PERFORM 2700-ERROR-PARSEO-I                                      
076800             THRU 2700-ERROR-PARSEO-F                                     
076900         GO TO 2200-PARTIR-CAMPOS-F                                       
077000     END-IF.                                                              
077100*    SI EL PUNTERO QUEDO EXACTO AL FINAL DE LA                            
077200*    LINEA (POSICION 119 = LARGO + 1) EL QUINTO                           
077300*    CAMPO QUEDA VACIO - NO SE HACE LA REFERENCIA                         
077400*    MODIFICADA PORQUE SERIA DE LARGO CERO                                
077500     IF WS-FX-PTR < 119                                                   
077600         MOVE TRN-LINEA(WS-FX-PTR:) TO WS-FX-CAMPO-5                      
077700     END-IF.                                                              
077800     MOVE WS-FX-CAMPO-1 TO WS-FX-TRIM-ENTRADA.                            
077900     PERFORM 2210-RECORTAR-I THRU 2210-RECORTAR-F.                        
078000     MOVE WS-FX-TRIM-SALIDA(1:30) TO WS-FX-ID-TRIM.                       
078100 2200-PARTIR-CAMPOS-F.                                                    
078200     EXIT.                                                                
078300*    RECORTA LOS ESPACIOS A LA IZQUIERDA DE                               
078400*    WS-FX-TRIM-ENTRADA, DEJA EL RESULTADO EN                             
078500*    WS-FX-TRIM-SALIDA (LOS ESPACIOS A LA DERECHA                         
078600*    NO HACE FALTA SACARLOS - EL CAMPO YA VIENE                           
078700*    CON BLANCOS DE RELLENO POR DEFECTO)                                  
078800*    RUTINA CHICA DE USO COMUN, LLAMADA DESDE                             
078900*    VARIOS PUNTOS DEL PARSEO (ID, MONEDAS,                               
079000*    FECHA E IMPORTE) PARA NO REPETIR LA MISMA                            
079100*    LOGICA DE RECORTE CUATRO VECES                                       
079200 2210-RECORTAR-I.                                                         
079300     MOVE SPACES TO WS-FX-TRIM-SALIDA.                                    
079400     MOVE ZERO   TO WS-FX-TRIM-CONT.                                      
079500     INSPECT WS-FX-TRIM-ENTRADA                                           
079600         TALLYING WS-FX-TRIM-CONT FOR LEADING SPACE.                      
079700*    SI TODO EL CAMPO ERA BLANCO (40 ESPACIOS)                            
079800*    NO SE HACE LA REFERENCIA MODIFICADA - LA                             
079900*    SALIDA SE DEJA EN BLANCO, QUE YA ES CORRECTO                         
080000     IF WS-FX-TRIM-CONT < 40                                              
080100         MOVE WS-FX-TRIM-ENTRADA(WS-FX-TRIM-CONT + 1:)                    
080200             TO WS-FX-TRIM-SALIDA                                         
080300     END-IF.                                                              
080400 2210-RECORTAR-F.                                                         
080500     EXIT.                                                                
080600*    VALIDA LA FORMA DE LAS MONEDAS (NO NULA,                             
080700*    3 CARACTERES EXACTOS) Y LAS DEJA EN MAYUS-                           
080800*    CULAS - EL CHEQUEO DE QUE SEAN SOLO LETRAS                           
080900*    SE HACE MAS ADELANTE EN 3100-VALIDAR-CAMPOS                          
081000*    LOS CODIGOS DE MONEDA NO SE VALIDAN CONTRA                           
081100*    UNA LISTA DE ISO-4217 - SOLO SE EXIGE LA                             
081200*    FORMA (3 LETRAS); UNA MONEDA INEXISTENTE                             
081300*    PERO BIEN FORMADA PASA ESTE CHEQUEO                                  
081400 2300-VALIDAR-MONEDA-I.                                                   
081500*    SE RECORTA LA MONEDA DE ORIGEN PRIMERO                               
081600     MOVE WS-FX-CAMPO-2 TO WS-FX-TRIM-ENTRADA.                            
081700     PERFORM 2210-RECORTAR-I THRU 2210-RECORTAR-F.                        
081800     MOVE WS-FX-TRIM-SALIDA(1:10) TO WS-FX-FROM-TRIM.                     
081900*    DEBE HABER EXACTAMENTE 3 CARACTERES NO                               
082000*    BLANCOS SEGUIDOS DE BLANCO - SI LA POSICION                          
082100*    4 TIENE ALGO, LA MONEDA TRAE MAS DE 3 LETRAS                         
082200     IF WS-FX-FROM-TRIM(1:1) = SPACE OR                                   
082300        WS-FX-FROM-TRIM(2:1) = SPACE OR                                   
082400        WS-FX-FROM-TRIM(3:1) = SPACE OR                                   
082500        WS-FX-FROM-TRIM(4:1) NOT = SPACE                                  
082600         MOVE 'Invalid fromCurrencyIsoCode shape'                         
082700             TO WS-FX-MENSAJE                                             
082800         PERFORM 2700-ERROR-PARSEO-I                                      
082900             THRU 2700-ERROR-PARSEO-F                                     
083000         GO TO 2300-VALIDAR-MONEDA-F                                      
083100     END-IF.                                                              
083200*    LUEGO LA MONEDA DE DESTINO                                           
083300     MOVE WS-FX-CAMPO-3 TO WS-FX-TRIM-ENTRADA.                            
083400     PERFORM 2210-RECORTAR-I THRU 2210-RECORTAR-F.                        
083500     MOVE WS-FX-TRIM-SALIDA(1:10) TO WS-FX-TO-TRIM.                       
083600*    MISMO CHEQUEO DE FORMA QUE ARRIBA, AHORA                             
083700*    PARA LA MONEDA DE DESTINO                                            
083800     IF WS-FX-TO-TRIM(1:1) = SPACE OR                                     
083900        WS-FX-TO-TRIM(2:1) = SPACE OR                                     
084000        WS-FX-TO-TRIM(3:1) = SPACE OR                                     
084100        WS-FX-TO-TRIM(4:1) NOT = SPACE                                    
084200         MOVE 'Invalid toCurrencyIsoCode shape'                           
084300             TO WS-FX-MENSAJE                                             
084400         PERFORM 2700-ERROR-PARSEO-I                                      
084500             THRU 2700-ERROR-PARSEO-F                                     
084600         GO TO 2300-VALIDAR-MONEDA-F                                      
084700     END-IF.                                                              
084800*    SE NORMALIZAN AMBAS MONEDAS A MAYUSCULAS                             
084900*    ANTES DE ARMAR LA TRANSACCION - ASI EL                               
085000*    CHEQUEO DE "DISTINTAS" EN 3100-VALIDAR-                              
085100*    CAMPOS NO DEPENDE DE COMO VINO EL CSV                                
085200     INSPECT WS-FX-FROM-TRIM(1:3)                                         
085300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
085400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
085500     INSPECT WS-FX-TO-TRIM(1:3)                                           
085600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
085700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
085800 2300-VALIDAR-MONEDA-F.                                                   
085900     EXIT.                                                                
086000*    LA FECHA/HORA DEBE SER NO BLANCA Y TENER                             
086100*    FORMA ISO-8601 - LA FORMA SE REVISA EN LA                            
086200*    RUTINA PGMVALFE, COMPARTIDA CON OTROS JOBS                           
086300 2400-VALIDAR-FECHA-I.                                                    
086400*    SE RECORTA LA FECHA/HORA ANTES DE LLAMAR                             
086500     MOVE WS-FX-CAMPO-4 TO WS-FX-TRIM-ENTRADA.                            
086600     PERFORM 2210-RECORTAR-I THRU 2210-RECORTAR-F.                        
086700     MOVE WS-FX-TRIM-SALIDA(1:30) TO WS-FX-FECHA-TRIM.                    
086800*    CAMPO EN BLANCO SE RECHAZA DE UNA, SIN                               
086900*    MOLESTAR A PGMVALFE CON UN TEXTO VACIO                               
087000     IF WS-FX-FECHA-TRIM = SPACES                                         
087100         MOVE 'Invalid or missing dealTimestamp'                          
087200             TO WS-FX-MENSAJE                                             
087300         PERFORM 2700-ERROR-PARSEO-I                                      
087400             THRU 2700-ERROR-PARSEO-F                                     
087500         GO TO 2400-VALIDAR-FECHA-F                                       
087600     END-IF.                                                              
087700*    SE LLAMA A PGMVALFE PASANDOLE LOS PRIMEROS                           
087800*    25 CARACTERES DEL TEXTO (EL LARGO QUE ESPERA                         
087900*    LA RUTINA) Y SE RECOGE S/N EN WS-FX-FECHA-                           
088000*    VALIDA - EL MISMO MENSAJE DE ERROR SIRVE                             
088100*    TANTO PARA BLANCO COMO PARA FORMA INVALIDA                           
088200     MOVE 'N' TO WS-FX-FECHA-VALIDA.                                      
088300     CALL 'PGMVALFE' USING WS-FX-FECHA-TRIM(1:25)                         
088400                           WS-FX-FECHA-VALIDA.                            
088500     IF NOT WS-FX-FECHA-ES-VALIDA                                         
088600         MOVE 'Invalid or missing dealTimestamp'                          
088700             TO WS-FX-MENSAJE                                             
088800         PERFORM 2700-ERROR-PARSEO-I                                      
088900             THRU 2700-ERROR-PARSEO-F                                     
089000     END-IF.                                                              
089100 2400-VALIDAR-FECHA-F.                                                    
089200     EXIT.                                                                
089300*    EL IMPORTE DEBE SER NO BLANCO Y TENER FORMA                          
089400*    NUMERICA (SIGNO OPCIONAL, PUNTO DECIMAL                              
089500*    OPCIONAL) - EL CHEQUEO DE QUE SEA MAYOR QUE                          
089600*    CERO SE HACE MAS ADELANTE EN 3100-VALIDAR                            
089700*    EL LARGO MAXIMO DE TEXTO ACEPTADO PARA EL                            
089800*    IMPORTE ES 25 POSICIONES (WS-FX-IMPORTE-                             
089900*    TRIM) - SUFICIENTE PARA SIGNO + 15 ENTEROS +                         
090000*    PUNTO + DECIMALES, EL MAXIMO QUE PERMITE                             
090100*    WS-FX-IMP-ENTERO PIC 9(15)                                           
090200 2500-VALIDAR-IMPORTE-I.                                                  
090300*    SE RECORTA EL IMPORTE ANTES DE PARTIRLO                              
090400     MOVE WS-FX-CAMPO-5 TO WS-FX-TRIM-ENTRADA.                            
090500     PERFORM 2210-RECORTAR-I THRU 2210-RECORTAR-F.                        
090600     MOVE WS-FX-TRIM-SALIDA(1:25) TO WS-FX-IMPORTE-TRIM.                  
090700     SET WS-FX-IMP-ES-VALIDO TO TRUE.                                     
090800*    CAMPO EN BLANCO SE RECHAZA DE UNA - NI                               
090900*    SIQUIERA SE INTENTA PARTIR EL IMPORTE                                
091000     IF WS-FX-IMPORTE-TRIM = SPACES                                       
091100         SET WS-FX-IMP-NO-VALIDO TO TRUE                                  
091200         GO TO 2500-VALIDAR-IMPORTE-F2                                    
091300     END-IF.                                                              
091400     PERFORM 2510-PARTIR-IMPORTE-I                                        
091500         THRU 2510-PARTIR-IMPORTE-F.                                      
091600 2500-VALIDAR-IMPORTE-F2.                                                 
091700*    WS-FX-IMP-ES-VALIDO QUEDA PRENDIDO POR                               
091800*    2510-PARTIR-IMPORTE-I SI EL TEXTO NO TENIA                           
091900*    FORMA NUMERICA VALIDA (LETRAS, DOS PUNTOS,                           
092000*    MAS DE 15 DIGITOS ENTEROS, ETC.)                                     
092100     IF NOT WS-FX-IMP-ES-VALIDO                                           
092200         MOVE 'Invalid or missing dealAmount'                             
092300             TO WS-FX-MENSAJE                                             
092400         PERFORM 2700-ERROR-PARSEO-I                                      
092500             THRU 2700-ERROR-PARSEO-F                                     
092600     END-IF.                                                              
092700 2500-VALIDAR-IMPORTE-F.                                                  
092800     EXIT.                                                                
092900*    SEPARA SIGNO, PARTE ENTERA Y PARTE DECIMAL                           
093000*    DEL TEXTO DEL IMPORTE, VALIDA QUE AMBAS                              
093100*    PARTES SEAN NUMERICAS Y ARMA EL VALOR FINAL                          
093200*    EN WS-FX-IMP-VALOR (4 DECIMALES, RELLENANDO                          
093300*    CON CEROS A LA DERECHA SI FALTAN DIGITOS)                            
093400 2510-PARTIR-IMPORTE-I.                                                   
093500*    SE LIMPIAN LOS CAMPOS DE TRABAJO DEL IMPORTE                         
093600     MOVE SPACES TO WS-FX-IMP-ENTERO WS-FX-IMP-DECIMAL.                   
093700     MOVE '+'    TO WS-FX-IMP-SIGNO.                                      
093800     MOVE SPACES TO WS-FX-TRIM-ENTRADA.                                   
093900     MOVE WS-FX-IMPORTE-TRIM TO WS-FX-TRIM-ENTRADA(1:25).                 
094000*    SI LA PRIMERA POSICION TRAE SIGNO, SE GUARDA                         
094100*    APARTE Y SE CORRE EL TEXTO UNA POSICION A LA                         
094200*    IZQUIERDA (EL MOVE SOBRE SI MISMO CON                                
094300*    REFERENCIA MODIFICADA REEMPLAZA TODO EL                              
094400*    CAMPO, INCLUYENDO LOS BYTES QUE SOBRAN)                              
094500     IF WS-FX-TRIM-ENTRADA(1:1) = '+' OR                                  
094600        WS-FX-TRIM-ENTRADA(1:1) = '-'                                     
094700         MOVE WS-FX-TRIM-ENTRADA(1:1) TO WS-FX-IMP-SIGNO                  
094800         MOVE WS-FX-TRIM-ENTRADA(2:24) TO WS-FX-TRIM-ENTRADA              
094900     END-IF.                                                              
095000*    SE CUENTA CUANTOS CARACTERES HAY ANTES DEL                           
095100*    PRIMER PUNTO - SI NO HAY PUNTO, INSPECT                              
095200*    DEJA EL TOTAL DEL CAMPO (40)                                         
095300     MOVE ZERO TO WS-FX-PUNTO-POS.                                        
095400     INSPECT WS-FX-TRIM-ENTRADA                                           
095500         TALLYING WS-FX-PUNTO-POS                                         
095600         FOR CHARACTERS BEFORE INITIAL '.'.                               
095700*    SIN PUNTO: TODO EL TEXTO ES LA PARTE ENTERA                          
095800*    Y LA PARTE DECIMAL QUEDA EN CEROS. CON                               
095900*    PUNTO: SE EXIGE QUE HAYA AL MENOS UN DIGITO                          
096000*    ANTES (POSICION > 0) Y QUE NO SE PASE DE                             
096100*    LOS 15 DIGITOS ENTEROS PERMITIDOS                                    
096200     IF WS-FX-PUNTO-POS = 40                                              
096300         MOVE WS-FX-TRIM-ENTRADA(1:15) TO WS-FX-IMP-ENTERO                
096400         MOVE ZERO TO WS-FX-IMP-DECIMAL                                   
096500     ELSE                                                                 
096600         IF WS-FX-PUNTO-POS > 15 OR WS-FX-PUNTO-POS = 0                   
096700             SET WS-FX-IMP-NO-VALIDO TO TRUE                              
096800             GO TO 2510-PARTIR-IMPORTE-F                                  
096900         END-IF                                                           
097000         MOVE WS-FX-TRIM-ENTRADA(1:WS-FX-PUNTO-POS)                       
097100             TO WS-FX-IMP-ENTERO                                          
097200         MOVE WS-FX-TRIM-ENTRADA(WS-FX-PUNTO-POS + 2:)                    
097300             TO WS-FX-IMP-DECIMAL                                         
097400     END-IF.                                                              
097500*    WS-FX-IMP-ENTERO ES JUSTIFIED RIGHT, ASI QUE                         
097600*    LOS BLANCOS QUEDAN A LA IZQUIERDA - SE                               
097700*    CONVIERTEN A CEROS PARA RESPETAR EL VALOR                            
097800     INSPECT WS-FX-IMP-ENTERO                                             
097900         REPLACING LEADING SPACE BY ZERO.                                 
098000     IF WS-FX-IMP-ENTERO IS NOT NUMERIC                                   
098100         SET WS-FX-IMP-NO-VALIDO TO TRUE                                  
098200         GO TO 2510-PARTIR-IMPORTE-F                                      
098300     END-IF.                                                              
098400*    LA PARTE DECIMAL SE RELLENA CON CEROS A LA                           
098500*    DERECHA CUANDO EL CSV TRAE MENOS DE 4                                
098600*    DIGITOS DESPUES DEL PUNTO (EJ: ".5" = .5000)                         
098700     INSPECT WS-FX-IMP-DECIMAL                                            
098800         REPLACING TRAILING SPACE BY ZERO.                                
098900     IF WS-FX-IMP-DECIMAL IS NOT NUMERIC                                  
099000         SET WS-FX-IMP-NO-VALIDO TO TRUE                                  
099100         GO TO 2510-PARTIR-IMPORTE-F                                      
099200     END-IF.                                                              
099300*    SE ARMA EL VALOR NUMERICO FINAL SUMANDO LA                           
099400*    PARTE ENTERA CON LA DECIMAL DIVIDIDA EN                              
099500*    10000, Y SE LE APLICA EL SIGNO GUARDADO                              
099600*    AL PRINCIPIO DEL PARRAFO                                             
099700     MOVE WS-FX-IMP-ENTERO  TO WS-FX-IMP-NUM-ENTERO.                      
099800     MOVE WS-FX-IMP-DECIMAL TO WS-FX-IMP-NUM-DECIMAL.                     
099900     COMPUTE WS-FX-IMP-VALOR =                                            
100000         WS-FX-IMP-NUM-ENTERO +                                           
100100         (WS-FX-IMP-NUM-DECIMAL / 10000).                                 
100200     IF WS-FX-IMP-SIGNO = '-'                                             
100300         COMPUTE WS-FX-IMP-VALOR = WS-FX-IMP-VALOR * -1                   
100400     END-IF.                                                              
100500 2510-PARTIR-IMPORTE-F.                                                   
100600     EXIT.                                                                
100700*    LA LINEA PASO TODOS LOS CHEQUEOS DE FORMA -                          
100800*    SE ARMA FX-TRANSACCION (COPY FXDEAL) Y SE                            
100900*    AGREGA COMO UNA FILA MAS DE FX-TAB-TRANS                             
101000*    PARA QUE LA PASE A PROCESAR 3000-PROCESAR                            
101100 2600-ARMAR-TRANSACCION-I.                                                
101200*    LA FILA ARMADA OCUPA LA SIGUIENTE POSICION                           
101300     ADD 1 TO WS-FX-TOT-TRANS.                                            
101400*    SE COPIAN LOS 5 CAMPOS YA RECORTADOS Y                               
101500*    VALIDADOS EN FORMA AL REGISTRO DE TRABAJO                            
101600*    SE COPIAN LOS 5 CAMPOS A LA TRANSACCION                              
101700     MOVE WS-FX-ID-TRIM         TO TRX-DEAL-UNIQUE-ID.                    
101800     MOVE WS-FX-FROM-TRIM(1:3)  TO TRX-FROM-CURRENCY-CODE.                
101900     MOVE WS-FX-TO-TRIM(1:3)    TO TRX-TO-CURRENCY-CODE.                  
102000     MOVE WS-FX-FECHA-TRIM(1:25) TO TRX-DEAL-TIMESTAMP.                   
102100     MOVE WS-FX-IMP-VALOR       TO TRX-DEAL-AMOUNT.                       
102200*    Y SE AGREGA LA FILA ARMADA AL FINAL DE LA                            
102300*    TABLA EN MEMORIA QUE VA A RECORRER EL                                
102400*    PARRAFO 3000-PROCESAR-TRANSACCIONES-I                                
102500     MOVE FX-TRANSACCION TO TT-FILA(WS-FX-TOT-TRANS).                     
102600 2600-ARMAR-TRANSACCION-F.                                                
102700     EXIT.                                                                
102800*    LA LINEA FALLO UN CHEQUEO DE FORMA - SE                              
102900*    CUENTA COMO INVALIDA Y SE AGREGA AL LISTADO                          
103000*    DE ERRORES CON EL MENSAJE YA ARMADO EN                               
103100*    WS-FX-MENSAJE                                                        
103200*    A DIFERENCIA DE 3400, ESTE PARRAFO CORRE                             
103300*    ANTES DE QUE LA FILA ENTRE A FX-TAB-TRANS                            
103400*    POR ESO USA RES-TOTAL-ROWS, NO WS-FX-SUBI                            
103500 2700-ERROR-PARSEO-I.                                                     
103600     SET WS-LINEA-INVALIDA TO TRUE.                                       
103700     ADD 1 TO RES-INVALID-COUNT.                                          
103800     ADD 1 TO WS-FX-TOT-ERROR.                                            
103900*    EL INDICE QUE SE GUARDA ES EL NUMERO DE                              
104000*    FILA DEL CSV (RES-TOTAL-ROWS), PORQUE ESTE                           
104100*    ERROR OCURRE ANTES DE QUE LA FILA LLEGUE A                           
104200*    ENTRAR A LA TABLA FX-TAB-TRANS                                       
104300     MOVE RES-TOTAL-ROWS  TO TE-ROW-INDEX                                 
104400                              (WS-FX-TOT-ERROR).                          
104500     MOVE WS-FX-ID-TRIM   TO TE-DEAL-UNIQUE-ID                            
104600                              (WS-FX-TOT-ERROR).                          
104700     MOVE WS-FX-MENSAJE   TO TE-MENSAJE                                   
104800                              (WS-FX-TOT-ERROR).                          
104900 2700-ERROR-PARSEO-F.                                                     
105000     EXIT.                                                                
105100*    RECORRE LA TABLA FX-TAB-TRANS (LAS FILAS YA                          
105200*    PARTIDAS) VALIDANDO REGLAS DE NEGOCIO,                               
105300*    CHEQUEANDO DUPLICADOS Y GRABANDO LAS BUENAS                          
105400*    REGLAS DE NEGOCIO QUE SE VALIDAN AQUI, EN                            
105500*    3100-VALIDAR-CAMPOS-I, EN ORDEN FIJO (A-F):                          
105600*        (A) DEAL-UNIQUE-ID OBLIGATORIO                                   
105700*        (B) FROM-CURRENCY-CODE SOLO LETRAS                               
105800*        (C) TO-CURRENCY-CODE SOLO LETRAS                                 
105900*        (D) FROM-CURRENCY-CODE DISTINTO DE                               
106000*            TO-CURRENCY-CODE                                             
106100*        (E) DEAL-TIMESTAMP OBLIGATORIO                                   
106200*        (F) DEAL-AMOUNT MAYOR QUE CERO                                   
106300*    LUEGO SE CHEQUEA DUPLICADO CONTRA EL MAESTRO                         
106400*    (3200) Y RECIEN AHI SE GRABA (3300)                                  
106500 3000-PROCESAR-TRANSACCIONES-I.                                           
106600     MOVE ZERO TO WS-FX-SUBI.                                             
106700*    UNA VUELTA DEL PERFORM POR CADA FILA QUE                             
106800*    QUEDO ARMADA EN 2600-ARMAR-TRANSACCION-I                             
106900     PERFORM 3050-UNA-FILA-I                                              
107000         THRU 3050-UNA-FILA-F                                             
107100         VARYING WS-FX-SUBI FROM 1 BY 1                                   
107200         UNTIL WS-FX-SUBI > WS-FX-TOT-TRANS.                              
107300 3000-PROCESAR-TRANSACCIONES-F.                                           
107400     EXIT.                                                                
107500*    UNA FILA: VALIDA CAMPOS, CHEQUEA DUPLICADO                           
107600*    Y GRABA - CADA PASO SE SALTA AL SIGUIENTE                            
107700*    SOLO SI EL ANTERIOR NO LA RECHAZO                                    
107800*    SI SE AGREGA UN CUARTO PASO EN EL FUTURO                             
107900*    (POR EJEMPLO, UN LIMITE DE MONTO POR DIA)                            
108000*    VA DESPUES DE 3300-GRABAR-MAESTRO-I, NUNCA                           
108100*    ANTES, PARA NO ALTERAR EL ORDEN DE CHEQUEOS                          
108200*    QUE YA CONOCE EL NEGOCIO                                             
108300 3050-UNA-FILA-I.                                                         
108400*    CADA FILA ARRANCA SUPUESTA VALIDA                                    
108500     SET WS-LINEA-VALIDA TO TRUE.                                         
108600     PERFORM 3100-VALIDAR-CAMPOS-I                                        
108700         THRU 3100-VALIDAR-CAMPOS-F.                                      
108800     IF WS-LINEA-INVALIDA                                                 
108900         GO TO 3050-UNA-FILA-F                                            
109000     END-IF.                                                              
109100     PERFORM 3200-VERIFICAR-DUPLICADO-I                                   
109200         THRU 3200-VERIFICAR-DUPLICADO-F.                                 
109300     IF WS-ES-DUPLICADO                                                   
109400         GO TO 3050-UNA-FILA-F                                            
109500     END-IF.                                                              
109600     PERFORM 3300-GRABAR-MAESTRO-I                                        
109700         THRU 3300-GRABAR-MAESTRO-F.                                      
109800 3050-UNA-FILA-F.                                                         
109900     EXIT.                                                                
110000*    VALIDACION DE CAMPOS EN EL ORDEN EXACTO DEL                          
110100*    MANUAL DE NEGOCIO (A-F) - SE DETIENE EN EL                           
110200*    PRIMER CAMPO QUE FALLE                                               
110300 3100-VALIDAR-CAMPOS-I.                                                   
110400*    (A) EL ID DE LA OPERACION ES OBLIGATORIO                             
110500     IF TT-DEAL-UNIQUE-ID(WS-FX-SUBI) = SPACES                            
110600         MOVE 'dealUniqueId is required' TO WS-FX-MENSAJE                 
110700         PERFORM 3400-ERROR-SERVICIO-I                                    
110800             THRU 3400-ERROR-SERVICIO-F                                   
110900         GO TO 3100-VALIDAR-CAMPOS-F                                      
111000     END-IF.                                                              
111100*    (B) LA MONEDA ORIGEN DEBE SER PURA LETRA -                           
111200*    IS ALPHABETIC ACEPTA BLANCO TAMBIEN, PERO A                          
111300*    ESTA ALTURA EL CAMPO YA VIENE CON FORMA (3                           
111400*    CARACTERES NO BLANCOS) DESDE 2300-VALIDAR-                           
111500*    MONEDA-I, ASI QUE EL CHEQUEO QUEDA CORRECTO                          
111600     IF TT-FROM-CURRENCY-CODE(WS-FX-SUBI)                                 
111700             IS NOT ALPHABETIC                                            
111800         MOVE 'fromCurrencyIsoCode must be 3 alphabetic characters'       
111900             TO WS-FX-MENSAJE                                             
112000         PERFORM 3400-ERROR-SERVICIO-I                                    
112100             THRU 3400-ERROR-SERVICIO-F                                   
112200         GO TO 3100-VALIDAR-CAMPOS-F                                      
112300     END-IF.                                                              
112400*    (C) MISMO CHEQUEO PARA LA MONEDA DE DESTINO                          
112500     IF TT-TO-CURRENCY-CODE(WS-FX-SUBI)                                   
112600             IS NOT ALPHABETIC                                            
112700         MOVE 'toCurrencyIsoCode must be 3 alphabetic characters'         
112800             TO WS-FX-MENSAJE                                             
112900         PERFORM 3400-ERROR-SERVICIO-I                                    
113000             THRU 3400-ERROR-SERVICIO-F                                   
113100         GO TO 3100-VALIDAR-CAMPOS-F                                      
113200     END-IF.                                                              
113300*    (D) LAS DOS MONEDAS YA VIENEN EN MAYUSCULAS                          
113400*    DESDE 2300-VALIDAR-MONEDA-I, ASI QUE LA                              
113500*    COMPARACION ES INSENSIBLE A COMO VINO EL CSV                         
113600     IF TT-FROM-CURRENCY-CODE(WS-FX-SUBI) =                               
113700        TT-TO-CURRENCY-CODE(WS-FX-SUBI)                                   
113800         MOVE 'fromCurrencyIsoCode must differ from toCurrencyIsoCode'    
113900             TO WS-FX-MENSAJE                                             
114000         PERFORM 3400-ERROR-SERVICIO-I                                    
114100             THRU 3400-ERROR-SERVICIO-F                                   
114200         GO TO 3100-VALIDAR-CAMPOS-F                                      
114300     END-IF.                                                              
114400*    (E) LA FECHA/HORA ES OBLIGATORIA (LA FORMA                           
114500*    YA SE REVISO EN 2400-VALIDAR-FECHA-I)                                
114600     IF TT-DEAL-TIMESTAMP(WS-FX-SUBI) = SPACES                            
114700         MOVE 'dealTimestamp is required' TO WS-FX-MENSAJE                
114800         PERFORM 3400-ERROR-SERVICIO-I                                    
114900             THRU 3400-ERROR-SERVICIO-F                                   
115000         GO TO 3100-VALIDAR-CAMPOS-F                                      
115100     END-IF.                                                              
115200*    (F) EL IMPORTE DEBE SER ESTRICTAMENTE MAYOR                          
115300*    QUE CERO - CERO O NEGATIVO SE RECHAZA AQUI                           
115400     IF TT-DEAL-AMOUNT(WS-FX-SUBI) NOT > ZERO                             
115500         MOVE 'dealAmount must be greater than zero'                      
115600             TO WS-FX-MENSAJE                                             
115700         PERFORM 3400-ERROR-SERVICIO-I                                    
115800             THRU 3400-ERROR-SERVICIO-F                                   
115900         GO TO 3100-VALIDAR-CAMPOS-F                                      
116000     END-IF.                                                              
116100 3100-VALIDAR-CAMPOS-F.                                                   
116200     EXIT.                                                                
116300*    BUSCA EL DEAL-UNIQUE-ID DE LA FILA EN LA                             
116400*    TABLA DEL MAESTRO (FX-TAB-MAESTRO), QUE YA                           
116500*    INCLUYE LAS FILAS GRABADAS MAS TEMPRANO EN                           
116600*    ESTA MISMA CORRIDA                                                   
116700*    LA BUSQUEDA ES SECUENCIAL, NO POR INDICE NI                          
116800*    BINARIA - LA TABLA DEL MAESTRO NO VIENE                              
116900*    ORDENADA POR DEAL-UNIQUE-ID, SOLO POR ORDEN                          
117000*    DE LLEGADA/GRABACION                                                 
117100 3200-VERIFICAR-DUPLICADO-I.                                              
117200*    SE PARTE SUPONIENDO QUE NO ES DUPLICADO                              
117300     SET WS-NO-DUPLICADO TO TRUE.                                         
117400*    SI EL MAESTRO VIENE VACIO NO HAY CONTRA QUE                          
117500*    BUSCAR - SE AHORRA LA VUELTA DEL PERFORM                             
117600     IF WS-FX-TOT-MAESTRO = ZERO                                          
117700         GO TO 3200-VERIFICAR-DUPLICADO-F                                 
117800     END-IF.                                                              
117900*    RECORRIDO SECUENCIAL DE LA TABLA DEL MAESTRO                         
118000     MOVE ZERO TO WS-FX-SUBJ.                                             
118100*    SE RECORRE TODA LA TABLA DEL MAESTRO HASTA                           
118200*    ENCONTRAR UN CALCE O LLEGAR AL FINAL                                 
118300     PERFORM 3210-BUSCAR-UNA-I                                            
118400         THRU 3210-BUSCAR-UNA-F                                           
118500         VARYING WS-FX-SUBJ FROM 1 BY 1                                   
118600         UNTIL WS-FX-SUBJ > WS-FX-TOT-MAESTRO                             
118700            OR WS-ES-DUPLICADO.                                           
118800*    SI SE ENCONTRO DUPLICADO, LA FILA SE CUENTA                          
118900*    APARTE (RES-DUPLICATE-COUNT) Y SE AGREGA AL                          
119000*    MISMO LISTADO DE ERRORES DE 2700/3400, PERO                          
119100*    CON EL INDICE DE POSICION DENTRO DE LA                               
119200*    TABLA DE TRANSACCIONES YA PARTIDAS                                   
119300     IF WS-ES-DUPLICADO                                                   
119400         MOVE 'Duplicate dealUniqueId (already imported)'                 
119500             TO WS-FX-MENSAJE                                             
119600         ADD 1 TO RES-DUPLICATE-COUNT                                     
119700         ADD 1 TO WS-FX-TOT-ERROR                                         
119800         MOVE WS-FX-SUBI      TO TE-ROW-INDEX                             
119900                                  (WS-FX-TOT-ERROR)                       
120000         MOVE TT-DEAL-UNIQUE-ID(WS-FX-SUBI)                               
120100                              TO TE-DEAL-UNIQUE-ID                        
120200                                  (WS-FX-TOT-ERROR)                       
120300         MOVE WS-FX-MENSAJE   TO TE-MENSAJE                               
120400                                  (WS-FX-TOT-ERROR)                       
120500     END-IF.                                                              
120600 3200-VERIFICAR-DUPLICADO-F.                                              
120700     EXIT.                                                                
120800*    COMPARA UNA POSICION DE LA TABLA DEL                                 
120900*    MAESTRO CONTRA EL ID DE LA FILA ACTUAL                               
121000 3210-BUSCAR-UNA-I.                                                       
121100*    COMPARACION EXACTA DE LOS 30 BYTES DEL ID                            
121200     IF TM-DEAL-UNIQUE-ID(WS-FX-SUBJ) =                                   
121300        TT-DEAL-UNIQUE-ID(WS-FX-SUBI)                                     
121400         SET WS-ES-DUPLICADO TO TRUE                                      
121500     END-IF.                                                              
121600 3210-BUSCAR-UNA-F.                                                       
121700     EXIT.                                                                
121800*    LA FILA PASO TODOS LOS CONTROLES - SE ARMA                           
121900*    EL REGISTRO DEL MAESTRO, SE LE ASIGNA EL                             
122000*    PROXIMO DEAL-ID Y SE AGREGA A FX-TAB-MAESTRO                         
122100*    (QUEDA VISIBLE DE INMEDIATO PARA LA PROXIMA                          
122200*    BUSQUEDA DE DUPLICADOS DE ESTA MISMA CORRIDA)                        
122300*    EL DEAL-ID ES UN CORRELATIVO PURAMENTE INTERNO                       
122400*    DEL MAESTRO KCFX, SIN RELACION CON EL DEAL-                          
122500*    UNIQUE-ID DEL CSV - SE SIEMBRA EN 1000-INICIO-I                      
122600*    CON EL MAYOR VALOR ENCONTRADO EN DDFXMAI Y                           
122700*    SOLO AVANZA EN ESTE PARRAFO, NUNCA SE REUTILIZA                      
122800*    NI SE REORDENA                                                       
122900*    ESTE PARRAFO NUNCA SE INVOCA SI LA FILA                              
123000*    QUEDO MARCADA INVALIDA O DUPLICADA EN LOS                            
123100*    DOS PASOS ANTERIORES DE 3050-UNA-FILA-I                              
123200 3300-GRABAR-MAESTRO-I.                                                   
123300     ADD 1 TO WS-FX-TOT-MAESTRO.                                          
123400*    EL DEAL-ID SE ASIGNA Y SE SUBE DE A UNO -                            
123500*    ES EL UNICO LUGAR DEL PROGRAMA DONDE                                 
123600*    WS-FX-PROX-ID CAMBIA                                                 
123700     MOVE WS-FX-PROX-ID   TO TM-DEAL-ID                                   
123800                              (WS-FX-TOT-MAESTRO).                        
123900     ADD 1 TO WS-FX-PROX-ID.                                              
124000*    SE COPIAN LOS 4 CAMPOS DE NEGOCIO DESDE LA                           
124100*    FILA DE FX-TAB-TRANS A LA NUEVA FILA DE                              
124200*    FX-TAB-MAESTRO                                                       
124300*    SE TRASPASAN LOS 4 CAMPOS DE NEGOCIO                                 
124400     MOVE TT-DEAL-UNIQUE-ID(WS-FX-SUBI)                                   
124500         TO TM-DEAL-UNIQUE-ID(WS-FX-TOT-MAESTRO).                         
124600*    MONEDA ORIGEN                                                        
124700     MOVE TT-FROM-CURRENCY-CODE(WS-FX-SUBI)                               
124800         TO TM-FROM-CURRENCY-CODE(WS-FX-TOT-MAESTRO).                     
124900*    MONEDA DESTINO                                                       
125000     MOVE TT-TO-CURRENCY-CODE(WS-FX-SUBI)                                 
125100         TO TM-TO-CURRENCY-CODE(WS-FX-TOT-MAESTRO).                       
125200*    FECHA/HORA                                                           
125300     MOVE TT-DEAL-TIMESTAMP(WS-FX-SUBI)                                   
125400         TO TM-DEAL-TIMESTAMP(WS-FX-TOT-MAESTRO).                         
125500*    IMPORTE                                                              
125600     MOVE TT-DEAL-AMOUNT(WS-FX-SUBI)                                      
125700         TO TM-DEAL-AMOUNT(WS-FX-TOT-MAESTRO).                            
125800*    LA FECHA/HORA DE GRABACION ES LA DE PROCESO                          
125900*    DE TODA LA CORRIDA (PARAMETRO DE ENTRADA),                           
126000*    NUNCA EL RELOJ DEL SISTEMA (VER BITACORA)                            
126100*    FECHA DE PROCESO (NO EL RELOJ DEL SISTEMA)                           
126200     MOVE WS-FX-FECHA-PROCESO                                             
126300         TO TM-CREATED-AT(WS-FX-TOT-MAESTRO).                             
126400*    SE SUMA AL CONTADOR DE FILAS IMPORTADAS                              
126500     ADD 1 TO RES-IMPORTED-COUNT.                                         
126600 3300-GRABAR-MAESTRO-F.                                                   
126700     EXIT.                                                                
126800*    ARMA EL ROW-ERROR DE UNA FALLA DE REGLA DE                           
126900*    NEGOCIO (3100-VALIDAR-CAMPOS) - EL INDICE                            
127000*    ES LA POSICION DE LA FILA DENTRO DE LA                               
127100*    LISTA DE TRANSACCIONES YA PARTIDAS                                   
127200*    REGISTRA EL ERROR DE UNA REGLA DE NEGOCIO,                           
127300*    CON EL INDICE DE POSICION DENTRO DE LA TABLA                         
127400*    EL MISMO PARRAFO SIRVE PARA LAS SEIS REGLAS                          
127500*    (A) A (F) DE 3100-VALIDAR-CAMPOS-I - SOLO                            
127600*    CAMBIA EL TEXTO QUE VIENE EN WS-FX-MENSAJE                           
127700 3400-ERROR-SERVICIO-I.                                                   
127800*    MISMO REGISTRO DE ERROR QUE 2700, PERO                               
127900     SET WS-LINEA-INVALIDA TO TRUE.                                       
128000     ADD 1 TO RES-INVALID-COUNT.                                          
128100     ADD 1 TO WS-FX-TOT-ERROR.                                            
128200     MOVE WS-FX-SUBI      TO TE-ROW-INDEX                                 
128300                              (WS-FX-TOT-ERROR).                          
128400     MOVE TT-DEAL-UNIQUE-ID(WS-FX-SUBI)                                   
128500                          TO TE-DEAL-UNIQUE-ID                            
128600                              (WS-FX-TOT-ERROR).                          
128700     MOVE WS-FX-MENSAJE   TO TE-MENSAJE                                   
128800                              (WS-FX-TOT-ERROR).                          
128900 3400-ERROR-SERVICIO-F.                                                   
129000     EXIT.                                                                
129100*    ARMA Y GRABA EL LISTADO FINAL EN DDFXLST:                            
129200*    TITULO, LOS 4 CONTADORES, Y UNA LINEA POR                            
129300*    CADA ROW-ERROR ACUMULADO (PARSEO PRIMERO,                            
129400*    LUEGO NEGOCIO, EN EL ORDEN EN QUE SE ARMARON)                        
129500*    EL LISTADO SE ESCRIBE COMPLETO EN UNA SOLA                           
129600*    PASADA, SIN SALTOS DE PAGINA NI CONTROL DE                           
129700*    RENGLONES POR HOJA - EL VOLUMEN ESPERADO DE                          
129800*    ESTE JOB NO JUSTIFICA PAGINACION                                     
129900 9000-INFORME-I.                                                          
130000*    TITULO DEL LISTADO, UNA LINEA SOLA                                   
130100*    PRIMERA LINEA DEL LISTADO: EL TITULO                                 
130200     MOVE SPACES       TO REG-LISTADO.                                    
130300     MOVE IMP-TITULO-1 TO LST-LINEA(1:21).                                
130400     WRITE REG-LISTADO.                                                   
130500*    LAS 4 LINEAS DE CONTADORES, EN EL ORDEN                              
130600*    TOTAL / IMPORTADAS / INVALIDAS / DUPLICADAS                          
130700*    CUATRO LINEAS DE CONTADORES, EN ORDEN FIJO                           
130800     MOVE RES-TOTAL-ROWS TO IMP-TR-VALOR.                                 
130900     MOVE SPACES         TO REG-LISTADO.                                  
131000*    FILA 1 DE CONTADORES: TOTAL DE FILAS                                 
131100     MOVE IMP-TOTAL-ROWS TO LST-LINEA(1:22).                              
131200     WRITE REG-LISTADO.                                                   
131300     MOVE RES-IMPORTED-COUNT TO IMP-IM-VALOR.                             
131400     MOVE SPACES             TO REG-LISTADO.                              
131500*    FILA 2 DE CONTADORES: IMPORTADAS                                     
131600     MOVE IMP-IMPORTADOS     TO LST-LINEA(1:22).                          
131700     WRITE REG-LISTADO.                                                   
131800     MOVE RES-INVALID-COUNT  TO IMP-IV-VALOR.                             
131900     MOVE SPACES             TO REG-LISTADO.                              
132000*    FILA 3 DE CONTADORES: INVALIDAS                                      
132100     MOVE IMP-INVALIDOS      TO LST-LINEA(1:22).                          
132200     WRITE REG-LISTADO.                                                   
132300     MOVE RES-DUPLICATE-COUNT TO IMP-DU-VALOR.                            
132400     MOVE SPACES              TO REG-LISTADO.                             
132500*    FILA 4 DE CONTADORES: DUPLICADAS                                     
132600     MOVE IMP-DUPLICADOS      TO LST-LINEA(1:22).                         
132700     WRITE REG-LISTADO.                                                   
132800*    LINEA SEPARADORA Y ENCABEZADO DE COLUMNAS                            
132900*    ANTES DEL DETALLE DE ERRORES                                         
133000*    LINEA SEPARADORA ANTES DEL DETALLE                                   
133100     MOVE SPACES           TO REG-LISTADO.                                
133200     MOVE WS-FX-LINEA-DASH TO LST-LINEA(1:40).                            
133300     WRITE REG-LISTADO.                                                   
133400     MOVE SPACES              TO REG-LISTADO.                             
133500*    ENCABEZADO DE LAS 3 COLUMNAS DEL DETALLE                             
133600     MOVE IMP-ENCABEZADO-ERR  TO LST-LINEA(1:44).                         
133700     WRITE REG-LISTADO.                                                   
133800*    UNA LINEA POR CADA FILA DE FX-TAB-ERROR, EN                          
133900*    EL MISMO ORDEN EN QUE SE FUERON ACUMULANDO                           
134000*    UNA VUELTA POR CADA ERROR ACUMULADO                                  
134100     MOVE ZERO TO WS-FX-SUBI.                                             
134200     PERFORM 9200-IMPRIMIR-ERROR-I                                        
134300         THRU 9200-IMPRIMIR-ERROR-F                                       
134400         VARYING WS-FX-SUBI FROM 1 BY 1                                   
134500         UNTIL WS-FX-SUBI > WS-FX-TOT-ERROR.                              
134600 9000-INFORME-F.                                                          
134700     EXIT.                                                                
134800*    IMPRIME UNA LINEA DE DETALLE DE ERROR:                               
134900*    NUMERO DE FILA, ID DE LA OPERACION Y MENSAJE                         
135000 9200-IMPRIMIR-ERROR-I.                                                   
135100*    SE ARMA LA LINEA DE DETALLE Y SE IMPRIME                             
135200     MOVE TE-ROW-INDEX(WS-FX-SUBI)       TO IMP-ERR-ROW.                  
135300*    ID DE LA OPERACION RECHAZADA                                         
135400     MOVE TE-DEAL-UNIQUE-ID(WS-FX-SUBI)  TO IMP-ERR-ID.                   
135500*    MOTIVO DEL RECHAZO                                                   
135600     MOVE TE-MENSAJE(WS-FX-SUBI)         TO IMP-ERR-MSG.                  
135700     MOVE SPACES        TO REG-LISTADO.                                   
135800     MOVE IMP-LINEA-ERROR TO LST-LINEA(1:118).                            
135900     WRITE REG-LISTADO.                                                   
136000 9200-IMPRIMIR-ERROR-F.                                                   
136100     EXIT.                                                                
136200*    REESCRIBE COMPLETO DDFXMAO DESDE LA TABLA                            
136300*    FX-TAB-MAESTRO (MAESTRO VIEJO + LO GRABADO                           
136400*    EN ESTA CORRIDA) Y CIERRA TODOS LOS ARCHIVOS                         
136500*    EL CIERRE DE LOS 4 ARCHIVOS SE HACE SIEMPRE                          
136600*    EN LA MISMA SENTENCIA CLOSE, AUNQUE ALGUNO                           
136700*    HAYA QUEDADO ABIERTO DESDE UNA SALIDA                                
136800*    ANTICIPADA POR ERROR EN 1000-INICIO-I                                
136900 9999-FINAL-I.                                                            
137000*    SI NO HAY NADA EN LA TABLA (MAESTRO VACIO Y                          
137100*    NINGUNA FILA BUENA) NO SE ESCRIBE NADA EN                            
137200*    DDFXMAO - QUEDA VACIO, QUE ES CORRECTO                               
137300*    SOLO SE REESCRIBE DDFXMAO SI HAY ALGO                                
137400     IF WS-FX-TOT-MAESTRO > ZERO                                          
137500         MOVE ZERO TO WS-FX-SUBI                                          
137600         PERFORM 9998-GRABAR-SALIDA-I                                     
137700             THRU 9998-GRABAR-SALIDA-F                                    
137800             VARYING WS-FX-SUBI FROM 1 BY 1                               
137900             UNTIL WS-FX-SUBI > WS-FX-TOT-MAESTRO                         
138000     END-IF.                                                              
138100*    SE CIERRAN LOS 4 ARCHIVOS DE LA CORRIDA                              
138200     CLOSE FX-TRANS-FILE DEAL-MASTER-IN                                   
138300           DEAL-MASTER-OUT FX-LISTADO.                                    
138400 9999-FINAL-F.                                                            
138500     EXIT.                                                                
138600*    GRABA UNA FILA DE FX-TAB-MAESTRO EN DDFXMAO,                         
138700*    PASANDO POR FX-REG-MAESTRO (MISMO AREA DE                            
138800*    TRABAJO QUE USA 1100-CARGAR-MAESTRO-I PARA                           
138900*    LA LECTURA, ASI SOLO HAY UN CAMINO DE                                
139000*    ENTRADA/SALIDA PARA EL LAYOUT DEL MAESTRO)                           
139100*    SE ESCRIBE TODA LA TABLA, INCLUYENDO LAS                             
139200*    FILAS QUE YA VENIAN DEL MAESTRO VIEJO Y LAS                          
139300*    NUEVAS GRABADAS EN ESTA CORRIDA POR                                  
139400*    3300-GRABAR-MAESTRO-I - DDFXMAO SIEMPRE                              
139500*    QUEDA COMPLETO, NUNCA SOLO CON LO NUEVO                              
139600 9998-GRABAR-SALIDA-I.                                                    
139700*    SE GRABA UNA FILA DEL MAESTRO EN DDFXMAO                             
139800     MOVE TM-DATOS(WS-FX-SUBI) TO FX-REG-MAESTRO.                         
139900*    SE PASA AL LAYOUT DEL FD DE SALIDA                                   
140000     MOVE FX-REG-MAESTRO       TO REG-MAESTRO-SAL.                        
140100*    Y SE ESCRIBE LA FILA EN DDFXMAO                                      
140200     WRITE REG-MAESTRO-SAL.                                               
140300 9998-GRABAR-SALIDA-F.                                                    
140400     EXIT.                                                                
